000100 IDENTIFICATION DIVISION.
000200*************************
000300
000400 PROGRAM-ID. AFIMPORT.
000500 AUTHOR. D CHALMERS.
000600 INSTALLATION. TOTAL PRODUCT SOLUTIONS - FORECASTING UNIT.
000700 DATE-WRITTEN. 1989-04-11.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL FORECASTING BATCH ONLY.
001000*****************************************************************
001100*                      PROGRAM NARRATIVE                        *
001200*                                                                *
001300*  THIS PROGRAM STAGES THE FIVE RAW WAREHOUSE FEEDS INTO THE    *
001400*  FORECASTING MASTERS READ BY AFFCAST AND AFSEASON.  THE UNITS *
001500*  SOLD MATRIX FEED IS EXPLODED INTO ONE RECORD PER PRODUCT PER  *
001600*  WEEK.  THE FBA AND AWD INVENTORY FEEDS ARE MERGED AGAINST THE *
001700*  PRODUCT MASTER IN A SINGLE FOUR-WAY BALANCED-LINE PASS, ALONG *
001800*  WITH THE VINE CLAIMS FEED, SO THAT A PRODUCT FIRST SEEN ON    *
001900*  ANY OF THE THREE FEEDS IS ADDED TO THE PRODUCT MASTER AS IT   *
002000*  GOES BY.  THE AWD DOUBLE-COUNT CORRECTION IS APPLIED WHILE    *
002100*  THE INVENTORY SNAPSHOT IS BUILT.  THE SEARCH-VOLUME FEED IS   *
002200*  VALIDATED LAST AND HANDED TO AFSEASON UNCHANGED IN SHAPE.     *
002300*                                                                *
002400*  THE PRODUCT MASTER IS REBUILT EACH RUN -- PRODNEW IS THE NEXT *
002500*  GENERATION OF PRODUCTS AND MUST BE COPIED OVER PRODUCTS BY    *
002600*  THE JOB STEP FOLLOWING THIS ONE BEFORE AFFCAST RUNS.          *
002700*                                                                *
002800*  INPUT:        SALESRAW  - RAW UNITS SOLD MATRIX FEED          *
002900*                FBAFEED   - RAW FBA INVENTORY FEED              *
003000*                AWDFEED   - RAW AWD INVENTORY FEED              *
003100*                VINERAW   - RAW VINE CLAIMS FEED                *
003200*                SVRAWFD   - RAW SEARCH VOLUME FEED              *
003300*                PRODUCTS  - CURRENT PRODUCT MASTER              *
003400*                                                                *
003500*  OUTPUT:       UNITSOLD  - NORMALIZED UNITS SOLD FILE          *
003600*                INVENTRY  - MERGED INVENTORY SNAPSHOT FILE      *
003700*                VINECLM   - NORMALIZED VINE CLAIMS FILE         *
003800*                SVINPUT   - VALIDATED SEARCH VOLUME FEED        *
003900*                PRODNEW   - NEXT GENERATION OF PRODUCT MASTER   *
004000*                                                                *
004100*  CHANGE LOG                                                   *
004200*  ----------                                                   *
004300*  1989-04-11  DMC  AF-0012  ORIGINAL PROGRAM                   *
004400*  1990-11-19  DMC  AF-0015  ADDED AGE-BUCKET FIELDS TO THE      *
004500*                   FBA FEED FOR THE NEW STRANDED-INVENTORY      *
004600*                   REVIEW                                       *
004700*  1992-06-03  RHM  AF-0024  ADDED VINE CLAIMS FEED              *
004800*  1993-09-27  RHM  AF-0028  FOUR-WAY MERGE NOW ADDS A PRODUCT   *
004900*                   TO THE MASTER THE FIRST TIME IT IS SEEN ON   *
005000*                   ANY OF THE FBA, AWD OR VINE FEEDS INSTEAD    *
005100*                   OF REQUIRING A SEPARATE CATALOG LOAD RUN     *
005200*  1995-01-30  RHM  AF-0044  ADDED SETTINGS OVERRIDE PASS-       *
005300*                   THROUGH -- SEE AFFCAST FOR THE SETTINGS      *
005400*                   TABLE ITSELF                                 *
005500*  1997-08-14  LKP  AF-0061  ADDED AWD FEED AND THE DOUBLE-      *
005600*                   COUNT CORRECTION WHEN AWD-OUTBOUND-FBA       *
005700*                   EQUALS AWD-RESERVED ON THE SAME SNAPSHOT     *
005800*  1998-10-02  LKP  AF-0089  Y2K - EXPAND TWO-DIGIT ACCEPT       *
005900*                   YEAR INTO A FOUR-DIGIT CENTURY-WINDOWED      *
006000*                   YEAR FOR THE ISO WEEK CALCULATION            *
006100*  1999-03-11  LKP  AF-0092  Y2K - VERIFIED THE ISO WEEK         *
006200*                   ROUTINE ACROSS THE 1999-12-31 / 2000-01-01   *
006300*                   BOUNDARY                                     *
006400*  2001-05-22  DTC  AF-0072  ADDED THE 271-365 AND 365-PLUS      *
006500*                   AGE BUCKETS TO THE FBA FEED LAYOUT           *
006600*  2004-12-09  DTC  AF-0109  SEASONALITY FEED NOW VALIDATED      *
006700*                   HERE INSTEAD OF LEAVING BAD VOLUMES FOR      *
006800*                   AFSEASON TO DEFAULT - NON-NUMERIC VOLUME     *
006900*                   IS NOW ZEROED HERE                           *
007000*  2009-02-17  PJS  AF-0143  UNITS SOLD MATRIX EXPANDED FROM     *
007100*                   53 TO HOLD A FULL LEAP ISO YEAR OF WEEKLY    *
007200*                   COLUMNS                                      *
007300*  2013-07-30  PJS  AF-0155  SWITCHED THE NEW-PRODUCT WRITE TO   *
007400*                   CARRY WHATEVER NAME/SIZE TEXT ARRIVED ON     *
007500*                   THE FIRST FEED TO MENTION THE ASIN INSTEAD   *
007600*                   OF LEAVING IT BLANK                          *
007700*****************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000**********************
008100
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700**********************
008800
008900 FILE-CONTROL.
009000
009100     SELECT SALES-MATRIX-FEED
009200         ASSIGN TO SALESRAW
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-SALES-STATUS.
009500
009600     SELECT UNITS-SOLD-FILE
009700         ASSIGN TO UNITSOLD
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS WS-UNITS-STATUS.
010000
010100     SELECT PRODUCTS-IN-FILE
010200         ASSIGN TO PRODUCTS
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS WS-PRODIN-STATUS.
010500
010600     SELECT PRODUCTS-OUT-FILE
010700         ASSIGN TO PRODNEW
010800         ORGANIZATION IS SEQUENTIAL
010900         FILE STATUS IS WS-PRODOUT-STATUS.
011000
011100     SELECT FBA-FEED
011200         ASSIGN TO FBAFEED
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WS-FBA-STATUS.
011500
011600     SELECT AWD-FEED
011700         ASSIGN TO AWDFEED
011800         ORGANIZATION IS SEQUENTIAL
011900         FILE STATUS IS WS-AWD-STATUS.
012000
012100     SELECT VINE-RAW-FEED
012200         ASSIGN TO VINERAW
012300         ORGANIZATION IS SEQUENTIAL
012400         FILE STATUS IS WS-VINRAW-STATUS.
012500
012600     SELECT VINE-CLAIM-FILE
012700         ASSIGN TO VINECLM
012800         ORGANIZATION IS SEQUENTIAL
012900         FILE STATUS IS WS-VINOUT-STATUS.
013000
013100     SELECT INVENTORY-FILE
013200         ASSIGN TO INVENTRY
013300         ORGANIZATION IS SEQUENTIAL
013400         FILE STATUS IS WS-INV-STATUS.
013500
013600     SELECT SV-RAW-FEED
013700         ASSIGN TO SVRAWFD
013800         ORGANIZATION IS SEQUENTIAL
013900         FILE STATUS IS WS-SVRAW-STATUS.
014000
014100     SELECT SV-OUTPUT-FILE
014200         ASSIGN TO SVINPUT
014300         ORGANIZATION IS SEQUENTIAL
014400         FILE STATUS IS WS-SVOUT-STATUS.
014500
014600 DATA DIVISION.
014700***************
014800
014900 FILE SECTION.
015000**************
015100*****************************************************************
015200*         INPUT FILE - RAW UNITS SOLD MATRIX FEED                *
015300*         ONE ROW PER PRODUCT, ONE PAIR OF WEEK-END/UNITS         *
015400*         COLUMNS PER WEEK OF RAW SALES HISTORY SUPPLIED.          *
015500*****************************************************************
015600
015700 FD  SALES-MATRIX-FEED
015800     LABEL RECORDS ARE STANDARD.
015900
016000 01  RAW-SALES-MATRIX-ROW.
016100     05  RSM-ASIN              PIC X(10).
016200     05  RSM-NAME              PIC X(60).
016300     05  RSM-SIZE              PIC X(20).
016400     05  RSM-WEEK-COUNT        PIC 9(02).
016500     05  RSM-WEEKS OCCURS 53 TIMES.
016600         10  RSM-WEEK-END-TEXT PIC X(08).
016700         10  RSM-UNITS-TEXT    PIC X(07).
016800     05  FILLER                PIC X(03).
016900
017000*****************************************************************
017100*         OUTPUT FILE - NORMALIZED UNITS SOLD FILE                *
017200*****************************************************************
017300
017400 FD  UNITS-SOLD-FILE
017500     LABEL RECORDS ARE STANDARD.
017600
017700     COPY UNITSLD.
017800
017900*****************************************************************
018000*         INPUT/OUTPUT - PRODUCT MASTER, CURRENT AND NEXT GEN     *
018100*****************************************************************
018200
018300 FD  PRODUCTS-IN-FILE
018400     LABEL RECORDS ARE STANDARD.
018500
018600 01  PRODUCT-IN-RECORD.
018700     05  PI-ASIN               PIC X(10).
018800     05  PI-NAME               PIC X(60).
018900     05  PI-SIZE               PIC X(20).
019000     05  FILLER                PIC X(02).
019100
019200 FD  PRODUCTS-OUT-FILE
019300     LABEL RECORDS ARE STANDARD.
019400
019500     COPY PRODMAST.
019600
019700*****************************************************************
019800*         INPUT FILE - RAW FBA INVENTORY FEED                     *
019900*****************************************************************
020000
020100 FD  FBA-FEED
020200     LABEL RECORDS ARE STANDARD.
020300
020400 01  RAW-FBA-ROW.
020500     05  RF-ASIN               PIC X(10).
020600     05  RF-SNAPSHOT-DATE-TEXT PIC X(08).
020700     05  RF-FBA-AVAILABLE-TEXT PIC X(07).
020800     05  RF-FBA-RESERVED-TEXT PIC X(07).
020900     05  RF-FBA-INBOUND-TEXT  PIC X(07).
021000     05  RF-AGE-0-90-TEXT     PIC X(07).
021100     05  RF-AGE-91-180-TEXT   PIC X(07).
021200     05  RF-AGE-181-270-TEXT  PIC X(07).
021300     05  RF-AGE-271-365-TEXT  PIC X(07).
021400     05  RF-AGE-365-PLUS-TEXT PIC X(07).
021500     05  FILLER               PIC X(02).
021600
021700*****************************************************************
021800*         INPUT FILE - RAW AWD INVENTORY FEED                     *
021900*****************************************************************
022000
022100 FD  AWD-FEED
022200     LABEL RECORDS ARE STANDARD.
022300
022400 01  RAW-AWD-ROW.
022500     05  RA-ASIN                   PIC X(10).
022600     05  RA-SNAPSHOT-DATE-TEXT     PIC X(08).
022700     05  RA-AWD-AVAILABLE-TEXT     PIC X(07).
022800     05  RA-AWD-RESERVED-TEXT      PIC X(07).
022900     05  RA-AWD-INBOUND-TEXT       PIC X(07).
023000     05  RA-AWD-OUTBOUND-FBA-TEXT  PIC X(07).
023100     05  FILLER                    PIC X(02).
023200
023300*****************************************************************
023400*         INPUT FILE - RAW VINE CLAIMS FEED                       *
023500*****************************************************************
023600
023700 FD  VINE-RAW-FEED
023800     LABEL RECORDS ARE STANDARD.
023900
024000 01  RAW-VINE-ROW.
024100     05  RV-ASIN               PIC X(10).
024200     05  RV-CLAIM-DATE-TEXT    PIC X(08).
024300     05  RV-UNITS-TEXT         PIC X(05).
024400     05  RV-STATUS             PIC X(20).
024500     05  FILLER                PIC X(02).
024600
024700*****************************************************************
024800*         OUTPUT FILE - NORMALIZED VINE CLAIMS FILE                *
024900*****************************************************************
025000
025100 FD  VINE-CLAIM-FILE
025200     LABEL RECORDS ARE STANDARD.
025300
025400     COPY VINECLM.
025500
025600*****************************************************************
025700*         OUTPUT FILE - MERGED INVENTORY SNAPSHOT FILE             *
025800*****************************************************************
025900
026000 FD  INVENTORY-FILE
026100     LABEL RECORDS ARE STANDARD.
026200
026300     COPY INVSNAP.
026400
026500*****************************************************************
026600*         INPUT FILE - RAW SEARCH VOLUME FEED                      *
026700*****************************************************************
026800
026900 FD  SV-RAW-FEED
027000     LABEL RECORDS ARE STANDARD.
027100
027200 01  RAW-SV-ROW.
027300     05  RV2-WEEK-TEXT         PIC X(02).
027400     05  RV2-VOLUME-TEXT       PIC X(09).
027500     05  FILLER                PIC X(01).
027600
027700 01  RAW-SV-NUMERIC REDEFINES RAW-SV-ROW.
027800     05  RV2-WEEK-NUM          PIC 9(02).
027900     05  RV2-VOLUME-NUM        PIC 9(07)V99.
028000     05  FILLER                PIC X(01).
028100
028200*****************************************************************
028300*         OUTPUT FILE - VALIDATED SEARCH VOLUME FEED               *
028400*****************************************************************
028500
028600 FD  SV-OUTPUT-FILE
028700     LABEL RECORDS ARE STANDARD.
028800
028900     COPY SVVOL.
029000
029100 WORKING-STORAGE SECTION.
029200*************************
029300
029400*****************************************************************
029500*         FILE STATUS SWITCHES                                    *
029600*****************************************************************
029700
029800 01  WS-FILE-STATUSES.
029900     05  WS-SALES-STATUS       PIC X(02).
030000     05  WS-UNITS-STATUS       PIC X(02).
030100     05  WS-PRODIN-STATUS      PIC X(02).
030200     05  WS-PRODOUT-STATUS     PIC X(02).
030300     05  WS-FBA-STATUS         PIC X(02).
030400     05  WS-AWD-STATUS         PIC X(02).
030500     05  WS-VINRAW-STATUS      PIC X(02).
030600     05  WS-VINOUT-STATUS      PIC X(02).
030700     05  WS-INV-STATUS         PIC X(02).
030800     05  WS-SVRAW-STATUS       PIC X(02).
030900     05  WS-SVOUT-STATUS       PIC X(02).
031000     05  FILLER                PIC X(04).
031100
031200 01  WA-EOF-SWITCHES.
031300     05  SW-SALES-EOF          PIC X(01)  VALUE "N".
031400         88  SALES-EOF                    VALUE "Y".
031500     05  SW-PROD-EOF           PIC X(01)  VALUE "N".
031600         88  PROD-EOF                     VALUE "Y".
031700     05  SW-FBA-EOF            PIC X(01)  VALUE "N".
031800         88  FBA-EOF                      VALUE "Y".
031900     05  SW-AWD-EOF            PIC X(01)  VALUE "N".
032000         88  AWD-EOF                      VALUE "Y".
032100     05  SW-VINE-EOF           PIC X(01)  VALUE "N".
032200         88  VINE-EOF                     VALUE "Y".
032300     05  SW-SV-EOF             PIC X(01)  VALUE "N".
032400         88  SV-EOF                       VALUE "Y".
032500     05  SW-INV-PENDING        PIC X(01)  VALUE "N".
032600         88  INV-PENDING                  VALUE "Y".
032700     05  FILLER                PIC X(02).
032800
032900*****************************************************************
033000*         ACCUMULATORS AND SUBSCRIPTS -- ALL COMP PER SHOP       *
033100*         STANDARD                                                *
033200*****************************************************************
033300
033400 01  WA-ACCUMULATORS.
033500     05  WA-COL                PIC 9(02)  COMP.
033600     05  WA-PRODUCTS-READ      PIC 9(07)  COMP.
033700     05  WA-PRODUCTS-ADDED     PIC 9(07)  COMP.
033800     05  WA-WEEKS-WRITTEN      PIC 9(07)  COMP.
033900     05  WA-INVENTORY-WRITTEN  PIC 9(07)  COMP.
034000     05  WA-CLAIMS-WRITTEN     PIC 9(07)  COMP.
034100     05  WA-SV-WRITTEN         PIC 9(07)  COMP.
034200     05  WA-SV-ZEROED          PIC 9(07)  COMP.
034300     05  FILLER                PIC X(04).
034400
034500*****************************************************************
034600*         FOUR-WAY MERGE KEYS                                     *
034700*****************************************************************
034800
034900 01  WA-MERGE-KEYS.
035000     05  WA-PROD-KEY           PIC X(10).
035100     05  WA-FBA-KEY            PIC X(10).
035200     05  WA-AWD-KEY            PIC X(10).
035300     05  WA-VINE-KEY           PIC X(10).
035400     05  WA-LOW-KEY            PIC X(10).
035500     05  FILLER                PIC X(04).
035600
035700*****************************************************************
035800*         WORK AREAS FOR THE ISO WEEK-NUMBER CALCULATION -- SEE   *
035900*         Z-700.  ALL SUBSCRIPTS AND INTERMEDIATE COUNTS ARE      *
036000*         COMP PER SHOP STANDARD.                                  *
036100*****************************************************************
036200
036300 01  WA-ISO-WEEK-WORK.
036400     05  WA-ISO-YEAR           PIC 9(04).
036500     05  WA-ISO-MONTH          PIC 9(02).
036600     05  WA-ISO-DAY            PIC 9(02).
036700     05  WA-ISO-CENTURY        PIC 9(02)  COMP.
036800     05  WA-ISO-YY             PIC 9(02)  COMP.
036900     05  WA-ISO-DAY-OF-YEAR    PIC 9(03)  COMP.
037000     05  WA-ISO-DAY-OF-WEEK    PIC 9(01)  COMP.
037100     05  WA-ISO-LEAP-SWITCH    PIC X(01).
037200         88  ISO-LEAP-YEAR               VALUE "Y".
037300     05  WA-ISO-WEEK-RESULT    PIC S9(03) COMP.
037400     05  WA-ISO-YEAR-QUOT      PIC 9(04)  COMP.
037500     05  WA-ISO-YEAR-MOD4      PIC 9(02)  COMP.
037600     05  WA-ISO-YY-DIV4        PIC 9(02)  COMP.
037700     05  WA-ISO-YY-DIV4-REM    PIC 9(02)  COMP.
037800     05  WA-ISO-CENT-DIV4      PIC 9(02)  COMP.
037900     05  WA-ISO-CENT-DIV4-REM  PIC 9(02)  COMP.
038000     05  WA-ISO-ZELLER-SUM     PIC 9(05)  COMP.
038100     05  WA-ISO-ZELLER-QUOT    PIC 9(05)  COMP.
038200
038300 01  WA-DAYS-BEFORE-MONTH-DATA.
038400     05  FILLER PIC X(30) VALUE "000031059090120151181212243273".
038500     05  FILLER PIC X(06) VALUE "304334".
038600
038700 01  WA-DAYS-BEFORE-MONTH REDEFINES WA-DAYS-BEFORE-MONTH-DATA.
038800     05  WA-DBM-ENTRY OCCURS 12 TIMES
038900             INDEXED BY WA-DBM-IDX    PIC 9(03).
039000
039100*****************************************************************
039200*         ISO DAY-OF-WEEK ANCHOR TABLE (ZELLER'S CONGRUENCE       *
039300*         MONTH-CODE TABLE) -- REDEFINES THE EMBEDDED LITERAL     *
039400*         INTO AN OCCURS TABLE THE WAY THE SEASONALITY WEIGHTS     *
039500*         TABLE IS BUILT IN AFSEASON.                               *
039600*****************************************************************
039700
039800 01  ZELLER-MONTH-CODE-DATA.
039900     05  FILLER PIC X(24) VALUE "001402502503603604604705".
040000     05  FILLER PIC X(12) VALUE "605706606706".
040100
040200 01  ZELLER-MONTH-CODE REDEFINES ZELLER-MONTH-CODE-DATA.
040300     05  ZMC-ENTRY OCCURS 12 TIMES
040400             INDEXED BY ZMC-IDX       PIC 9(03).
040500
040600*****************************************************************
040700*         NEW-PRODUCT NAME/SIZE HOLDING AREA -- CARRIED FORWARD   *
040800*         FROM WHICHEVER OF THE THREE MERGED FEEDS MENTIONS THE    *
040900*         NEW ASIN FIRST (AF-0155)                                  *
041000*****************************************************************
041100
041200 01  WA-NEW-PRODUCT-HOLD.
041300     05  WA-NP-NAME            PIC X(60)  VALUE SPACES.
041400     05  WA-NP-SIZE            PIC X(20)  VALUE SPACES.
041500
041600*****************************************************************
041700*         WORK INVENTORY SNAPSHOT -- ACCUMULATES FBA AND AWD      *
041800*         FIELDS FOR THE CURRENT ASIN BEFORE IT IS WRITTEN TO      *
041900*         INVENTRY                                                  *
042000*****************************************************************
042100
042200 01  WA-INVENTORY-WORK.
042300     05  WA-INV-ASIN           PIC X(10).
042400     05  WA-INV-SNAPSHOT-DATE  PIC 9(08).
042500     05  WA-INV-FBA-AVAILABLE  PIC 9(07)  VALUE 0.
042600     05  WA-INV-FBA-RESERVED   PIC 9(07)  VALUE 0.
042700     05  WA-INV-FBA-INBOUND    PIC 9(07)  VALUE 0.
042800     05  WA-INV-AWD-AVAILABLE  PIC 9(07)  VALUE 0.
042900     05  WA-INV-AWD-RESERVED   PIC 9(07)  VALUE 0.
043000     05  WA-INV-AWD-INBOUND    PIC 9(07)  VALUE 0.
043100     05  WA-INV-AWD-OUT-FBA    PIC 9(07)  VALUE 0.
043200     05  WA-INV-AGE-0-90       PIC 9(07)  VALUE 0.
043300     05  WA-INV-AGE-91-180     PIC 9(07)  VALUE 0.
043400     05  WA-INV-AGE-181-270    PIC 9(07)  VALUE 0.
043500     05  WA-INV-AGE-271-365    PIC 9(07)  VALUE 0.
043600     05  WA-INV-AGE-365-PLUS   PIC 9(07)  VALUE 0.
043700
043800 PROCEDURE DIVISION.
043900*********************
044000
044100*****************************************************************
044200*   A-100  --  MAIN CONTROL                                       *
044300*****************************************************************
044400
044500 A-100-MAIN-CONTROL.
044600
044700     PERFORM A-110-INITIALIZATION.
044800     PERFORM B-100-IMPORT-SALES-MATRIX.
044900     PERFORM C-100-MERGE-PRODUCTS-AND-INVENTORY.
045000     PERFORM D-100-VALIDATE-SEARCH-VOLUME-FEED.
045100     PERFORM E-100-WRAP-UP.
045200     STOP RUN.
045300
045400 A-110-INITIALIZATION.
045500
045600     PERFORM Z-700-BUILD-ZELLER-TABLE.
045700     MOVE 0 TO WA-PRODUCTS-READ.
045800     MOVE 0 TO WA-PRODUCTS-ADDED.
045900     MOVE 0 TO WA-WEEKS-WRITTEN.
046000     MOVE 0 TO WA-INVENTORY-WRITTEN.
046100     MOVE 0 TO WA-CLAIMS-WRITTEN.
046200     MOVE 0 TO WA-SV-WRITTEN.
046300     MOVE 0 TO WA-SV-ZEROED.
046400
046500*****************************************************************
046600*   B-100  --  EXPLODE THE UNITS SOLD MATRIX FEED INTO ONE        *
046700*   NORMALIZED RECORD PER PRODUCT PER WEEK                         *
046800*****************************************************************
046900
047000 B-100-IMPORT-SALES-MATRIX.
047100
047200     OPEN INPUT SALES-MATRIX-FEED.
047300     OPEN OUTPUT UNITS-SOLD-FILE.
047400     READ SALES-MATRIX-FEED
047500         AT END MOVE "Y" TO SW-SALES-EOF.
047600     PERFORM B-200-IMPORT-ONE-PRODUCT-ROW
047700         UNTIL SALES-EOF.
047800     CLOSE SALES-MATRIX-FEED.
047900     CLOSE UNITS-SOLD-FILE.
048000
048100 B-200-IMPORT-ONE-PRODUCT-ROW.
048200
048300     IF RSM-WEEK-COUNT > 53
048400         MOVE 53 TO RSM-WEEK-COUNT.
048500     PERFORM B-210-IMPORT-ONE-WEEK
048600         VARYING WA-COL FROM 1 BY 1
048700         UNTIL WA-COL > RSM-WEEK-COUNT.
048800     READ SALES-MATRIX-FEED
048900         AT END MOVE "Y" TO SW-SALES-EOF.
049000
049100 B-210-IMPORT-ONE-WEEK.
049200
049300     IF RSM-WEEK-END-TEXT(WA-COL) NOT NUMERIC
049400         GO TO B-210-EXIT.
049500     MOVE RSM-ASIN                  TO US-ASIN.
049600     MOVE RSM-WEEK-END-TEXT(WA-COL) TO US-WEEK-END.
049700     MOVE US-WEEK-END                TO WA-ISO-DAY.
049800     PERFORM Z-710-SPLIT-RUN-DATE.
049900     PERFORM Z-720-DERIVE-ISO-WEEK.
050000     MOVE WA-ISO-WEEK-RESULT         TO US-WEEK-NUM.
050100     MOVE 0                          TO US-UNITS.
050200     IF RSM-UNITS-TEXT(WA-COL) IS NUMERIC
050300         MOVE RSM-UNITS-TEXT(WA-COL) TO US-UNITS.
050400     WRITE UNITS-SOLD-RECORD.
050500     ADD 1 TO WA-WEEKS-WRITTEN.
050600 B-210-EXIT.
050700     EXIT.
050800
050900*****************************************************************
051000*   C-100  --  FOUR-WAY BALANCED-LINE MERGE OF THE PRODUCT        *
051100*   MASTER AGAINST THE FBA, AWD AND VINE FEEDS.  A PRODUCT FIRST  *
051200*   SEEN ON ANY OF THE THREE FEEDS IS ADDED TO THE NEXT-           *
051300*   GENERATION MASTER AS IT GOES BY.  THE INVENTORY SNAPSHOT IS    *
051400*   BUILT FROM WHICHEVER OF THE FBA/AWD FEEDS HAVE DATA FOR THE    *
051500*   CURRENT ASIN AND IS WRITTEN WHEN THE KEY ADVANCES.               *
051600*****************************************************************
051700
051800 C-100-MERGE-PRODUCTS-AND-INVENTORY.
051900
052000     OPEN INPUT  PRODUCTS-IN-FILE.
052100     OPEN OUTPUT PRODUCTS-OUT-FILE.
052200     OPEN INPUT  FBA-FEED.
052300     OPEN INPUT  AWD-FEED.
052400     OPEN INPUT  VINE-RAW-FEED.
052500     OPEN OUTPUT VINE-CLAIM-FILE.
052600     OPEN OUTPUT INVENTORY-FILE.
052700     PERFORM C-110-READ-PRODUCTS-IN.
052800     PERFORM C-120-READ-FBA.
052900     PERFORM C-130-READ-AWD.
053000     PERFORM C-140-READ-VINE.
053100     MOVE "N" TO SW-INV-PENDING.
053200     PERFORM C-200-PROCESS-ONE-KEY
053300         UNTIL PROD-EOF AND FBA-EOF AND AWD-EOF AND VINE-EOF.
053400     IF INV-PENDING
053500         PERFORM C-600-WRITE-INVENTORY-WORK.
053600     CLOSE PRODUCTS-IN-FILE.
053700     CLOSE PRODUCTS-OUT-FILE.
053800     CLOSE FBA-FEED.
053900     CLOSE AWD-FEED.
054000     CLOSE VINE-RAW-FEED.
054100     CLOSE VINE-CLAIM-FILE.
054200     CLOSE INVENTORY-FILE.
054300
054400 C-110-READ-PRODUCTS-IN.
054500
054600     READ PRODUCTS-IN-FILE
054700         AT END MOVE "Y" TO SW-PROD-EOF.
054800     IF PROD-EOF
054900         MOVE HIGH-VALUES TO WA-PROD-KEY
055000     ELSE
055100         MOVE PI-ASIN TO WA-PROD-KEY
055200         ADD 1 TO WA-PRODUCTS-READ.
055300
055400 C-120-READ-FBA.
055500
055600     READ FBA-FEED
055700         AT END MOVE "Y" TO SW-FBA-EOF.
055800     IF FBA-EOF
055900         MOVE HIGH-VALUES TO WA-FBA-KEY
056000     ELSE
056100         MOVE RF-ASIN TO WA-FBA-KEY.
056200
056300 C-130-READ-AWD.
056400
056500     READ AWD-FEED
056600         AT END MOVE "Y" TO SW-AWD-EOF.
056700     IF AWD-EOF
056800         MOVE HIGH-VALUES TO WA-AWD-KEY
056900     ELSE
057000         MOVE RA-ASIN TO WA-AWD-KEY.
057100
057200 C-140-READ-VINE.
057300
057400     READ VINE-RAW-FEED
057500         AT END MOVE "Y" TO SW-VINE-EOF.
057600     IF VINE-EOF
057700         MOVE HIGH-VALUES TO WA-VINE-KEY
057800     ELSE
057900         MOVE RV-ASIN TO WA-VINE-KEY.
058000
058100 C-200-PROCESS-ONE-KEY.
058200
058300     PERFORM C-210-FIND-LOW-KEY.
058400     IF INV-PENDING AND WA-LOW-KEY NOT = WA-INV-ASIN
058500         PERFORM C-600-WRITE-INVENTORY-WORK.
058600     IF WA-LOW-KEY = WA-PROD-KEY
058700         PERFORM C-220-COPY-MASTER-THROUGH
058800     ELSE
058900         PERFORM C-230-ADD-NEW-PRODUCT.
059000     IF WA-LOW-KEY = WA-FBA-KEY
059100         PERFORM C-300-APPLY-FBA.
059200     IF WA-LOW-KEY = WA-AWD-KEY
059300         PERFORM C-400-APPLY-AWD.
059400     PERFORM C-500-COPY-VINE-FOR-KEY
059500         UNTIL WA-VINE-KEY NOT = WA-LOW-KEY.
059600
059700 C-210-FIND-LOW-KEY.
059800
059900     MOVE WA-PROD-KEY TO WA-LOW-KEY.
060000     IF WA-FBA-KEY < WA-LOW-KEY
060100         MOVE WA-FBA-KEY TO WA-LOW-KEY.
060200     IF WA-AWD-KEY < WA-LOW-KEY
060300         MOVE WA-AWD-KEY TO WA-LOW-KEY.
060400     IF WA-VINE-KEY < WA-LOW-KEY
060500         MOVE WA-VINE-KEY TO WA-LOW-KEY.
060600
060700 C-220-COPY-MASTER-THROUGH.
060800
060900     MOVE PI-ASIN TO PROD-ASIN.
061000     MOVE PI-NAME TO PROD-NAME.
061100     MOVE PI-SIZE TO PROD-SIZE.
061200     WRITE PRODUCT-RECORD.
061300     PERFORM C-110-READ-PRODUCTS-IN.
061400
061500 C-230-ADD-NEW-PRODUCT.
061600
061700     MOVE SPACES TO WA-NP-NAME.
061800     MOVE SPACES TO WA-NP-SIZE.
061900     IF WA-LOW-KEY = WA-FBA-KEY
062000         MOVE "(ADDED FROM FBA FEED)" TO WA-NP-NAME.
062100     IF WA-LOW-KEY = WA-AWD-KEY AND WA-NP-NAME = SPACES
062200         MOVE "(ADDED FROM AWD FEED)" TO WA-NP-NAME.
062300     IF WA-LOW-KEY = WA-VINE-KEY AND WA-NP-NAME = SPACES
062400         MOVE "(ADDED FROM VINE FEED)" TO WA-NP-NAME.
062500     MOVE WA-LOW-KEY TO PROD-ASIN.
062600     MOVE WA-NP-NAME TO PROD-NAME.
062700     MOVE WA-NP-SIZE TO PROD-SIZE.
062800     WRITE PRODUCT-RECORD.
062900     ADD 1 TO WA-PRODUCTS-ADDED.
063000
063100 C-300-APPLY-FBA.
063200
063300     IF NOT INV-PENDING OR WA-INV-ASIN NOT = WA-LOW-KEY
063400         PERFORM C-310-START-INVENTORY-WORK.
063500     MOVE 0 TO WA-INV-FBA-AVAILABLE.
063600     IF RF-FBA-AVAILABLE-TEXT IS NUMERIC
063700         MOVE RF-FBA-AVAILABLE-TEXT TO WA-INV-FBA-AVAILABLE.
063800     MOVE 0 TO WA-INV-FBA-RESERVED.
063900     IF RF-FBA-RESERVED-TEXT IS NUMERIC
064000         MOVE RF-FBA-RESERVED-TEXT TO WA-INV-FBA-RESERVED.
064100     MOVE 0 TO WA-INV-FBA-INBOUND.
064200     IF RF-FBA-INBOUND-TEXT IS NUMERIC
064300         MOVE RF-FBA-INBOUND-TEXT TO WA-INV-FBA-INBOUND.
064400     MOVE 0 TO WA-INV-AGE-0-90.
064500     IF RF-AGE-0-90-TEXT IS NUMERIC
064600         MOVE RF-AGE-0-90-TEXT TO WA-INV-AGE-0-90.
064700     MOVE 0 TO WA-INV-AGE-91-180.
064800     IF RF-AGE-91-180-TEXT IS NUMERIC
064900         MOVE RF-AGE-91-180-TEXT TO WA-INV-AGE-91-180.
065000     MOVE 0 TO WA-INV-AGE-181-270.
065100     IF RF-AGE-181-270-TEXT IS NUMERIC
065200         MOVE RF-AGE-181-270-TEXT TO WA-INV-AGE-181-270.
065300     MOVE 0 TO WA-INV-AGE-271-365.
065400     IF RF-AGE-271-365-TEXT IS NUMERIC
065500         MOVE RF-AGE-271-365-TEXT TO WA-INV-AGE-271-365.
065600     MOVE 0 TO WA-INV-AGE-365-PLUS.
065700     IF RF-AGE-365-PLUS-TEXT IS NUMERIC
065800         MOVE RF-AGE-365-PLUS-TEXT TO WA-INV-AGE-365-PLUS.
065900     IF RF-SNAPSHOT-DATE-TEXT IS NUMERIC
066000         MOVE RF-SNAPSHOT-DATE-TEXT TO WA-INV-SNAPSHOT-DATE.
066100     PERFORM C-120-READ-FBA.
066200
066300 C-310-START-INVENTORY-WORK.
066400
066500     MOVE WA-LOW-KEY TO WA-INV-ASIN.
066600     MOVE 0 TO WA-INV-FBA-AVAILABLE.
066700     MOVE 0 TO WA-INV-FBA-RESERVED.
066800     MOVE 0 TO WA-INV-FBA-INBOUND.
066900     MOVE 0 TO WA-INV-AWD-AVAILABLE.
067000     MOVE 0 TO WA-INV-AWD-RESERVED.
067100     MOVE 0 TO WA-INV-AWD-INBOUND.
067200     MOVE 0 TO WA-INV-AWD-OUT-FBA.
067300     MOVE 0 TO WA-INV-AGE-0-90.
067400     MOVE 0 TO WA-INV-AGE-91-180.
067500     MOVE 0 TO WA-INV-AGE-181-270.
067600     MOVE 0 TO WA-INV-AGE-271-365.
067700     MOVE 0 TO WA-INV-AGE-365-PLUS.
067800     MOVE "Y" TO SW-INV-PENDING.
067900
068000 C-400-APPLY-AWD.
068100
068200     IF NOT INV-PENDING OR WA-INV-ASIN NOT = WA-LOW-KEY
068300         PERFORM C-310-START-INVENTORY-WORK.
068400     MOVE 0 TO WA-INV-AWD-AVAILABLE.
068500     IF RA-AWD-AVAILABLE-TEXT IS NUMERIC
068600         MOVE RA-AWD-AVAILABLE-TEXT TO WA-INV-AWD-AVAILABLE.
068700     MOVE 0 TO WA-INV-AWD-RESERVED.
068800     IF RA-AWD-RESERVED-TEXT IS NUMERIC
068900         MOVE RA-AWD-RESERVED-TEXT TO WA-INV-AWD-RESERVED.
069000     MOVE 0 TO WA-INV-AWD-INBOUND.
069100     IF RA-AWD-INBOUND-TEXT IS NUMERIC
069200         MOVE RA-AWD-INBOUND-TEXT TO WA-INV-AWD-INBOUND.
069300     MOVE 0 TO WA-INV-AWD-OUT-FBA.
069400     IF RA-AWD-OUTBOUND-FBA-TEXT IS NUMERIC
069500         MOVE RA-AWD-OUTBOUND-FBA-TEXT TO WA-INV-AWD-OUT-FBA.
069600*    AF-0061 - AN AWD-RESERVED UNIT ON ITS WAY TO AN FBA CENTER
069700*    IS COUNTED BY AMAZON ON BOTH THE AWD-OUTBOUND-FBA FIGURE AND
069800*    THE AWD-RESERVED FIGURE.  WHEN THE TWO ARE EQUAL, ZERO THE
069900*    OUTBOUND-FBA FIGURE SO TOTAL-INVENTORY IS NOT COUNTED TWICE.
070000     IF WA-INV-AWD-OUT-FBA = WA-INV-AWD-RESERVED
070100         MOVE 0 TO WA-INV-AWD-OUT-FBA.
070200     IF RA-SNAPSHOT-DATE-TEXT IS NUMERIC
070300         MOVE RA-SNAPSHOT-DATE-TEXT TO WA-INV-SNAPSHOT-DATE.
070400     PERFORM C-130-READ-AWD.
070500
070600 C-500-COPY-VINE-FOR-KEY.
070700
070800     IF RV-CLAIM-DATE-TEXT IS NUMERIC AND RV-UNITS-TEXT IS NUMERIC
070900         MOVE RV-ASIN            TO VC-ASIN
071000         MOVE RV-CLAIM-DATE-TEXT TO VC-CLAIM-DATE
071100         MOVE RV-UNITS-TEXT      TO VC-UNITS
071200         MOVE RV-STATUS          TO VC-STATUS
071300         WRITE VINE-CLAIM-RECORD
071400         ADD 1 TO WA-CLAIMS-WRITTEN.
071500     PERFORM C-140-READ-VINE.
071600
071700 C-600-WRITE-INVENTORY-WORK.
071800
071900     MOVE WA-INV-ASIN            TO IN-ASIN.
072000     MOVE WA-INV-SNAPSHOT-DATE   TO IN-SNAPSHOT-DATE.
072100     MOVE WA-INV-FBA-AVAILABLE   TO IN-FBA-AVAILABLE.
072200     MOVE WA-INV-FBA-RESERVED    TO IN-FBA-RESERVED.
072300     MOVE WA-INV-FBA-INBOUND     TO IN-FBA-INBOUND.
072400     MOVE WA-INV-AWD-AVAILABLE   TO IN-AWD-AVAILABLE.
072500     MOVE WA-INV-AWD-RESERVED    TO IN-AWD-RESERVED.
072600     MOVE WA-INV-AWD-INBOUND     TO IN-AWD-INBOUND.
072700     MOVE WA-INV-AWD-OUT-FBA     TO IN-AWD-OUTBOUND-FBA.
072800     MOVE WA-INV-AGE-0-90        TO IN-AGE-0-90.
072900     MOVE WA-INV-AGE-91-180      TO IN-AGE-91-180.
073000     MOVE WA-INV-AGE-181-270     TO IN-AGE-181-270.
073100     MOVE WA-INV-AGE-271-365     TO IN-AGE-271-365.
073200     MOVE WA-INV-AGE-365-PLUS    TO IN-AGE-365-PLUS.
073300     WRITE INVENTORY-RECORD.
073400     ADD 1 TO WA-INVENTORY-WRITTEN.
073500     MOVE "N" TO SW-INV-PENDING.
073600
073700*****************************************************************
073800*   D-100  --  VALIDATE THE RAW SEARCH VOLUME FEED AND HAND IT    *
073900*   TO AFSEASON IN SVINPUT SHAPE.  A NON-NUMERIC VOLUME IS         *
074000*   ZEROED RATHER THAN DROPPED SO AFSEASON SEES THE WEEK AS        *
074100*   SUPPLIED-AT-ZERO, NOT MISSING (AF-0109).                        *
074200*****************************************************************
074300
074400 D-100-VALIDATE-SEARCH-VOLUME-FEED.
074500
074600     OPEN INPUT SV-RAW-FEED.
074700     OPEN OUTPUT SV-OUTPUT-FILE.
074800     READ SV-RAW-FEED
074900         AT END MOVE "Y" TO SW-SV-EOF.
075000     PERFORM D-200-VALIDATE-ONE-WEEK
075100         UNTIL SV-EOF.
075200     CLOSE SV-RAW-FEED.
075300     CLOSE SV-OUTPUT-FILE.
075400
075500 D-200-VALIDATE-ONE-WEEK.
075600
075700     IF RV2-WEEK-TEXT NOT NUMERIC
075800         GO TO D-200-EXIT.
075900     MOVE RV2-WEEK-TEXT TO SV-WEEK-TEXT.
076000     MOVE "000000000" TO SV-VOLUME-TEXT.
076100     IF RV2-VOLUME-TEXT IS NUMERIC
076200         MOVE RV2-VOLUME-TEXT TO SV-VOLUME-TEXT
076300     ELSE
076400         ADD 1 TO WA-SV-ZEROED.
076500     WRITE SV-INPUT-RECORD.
076600     ADD 1 TO WA-SV-WRITTEN.
076700 D-200-EXIT.
076800     READ SV-RAW-FEED
076900         AT END MOVE "Y" TO SW-SV-EOF.
077000
077100*****************************************************************
077200*   E-100  --  WRAP-UP                                            *
077300*****************************************************************
077400
077500 E-100-WRAP-UP.
077600
077700     DISPLAY "AFIMPORT - PRODUCTS READ    " WA-PRODUCTS-READ.
077800     DISPLAY "AFIMPORT - PRODUCTS ADDED   " WA-PRODUCTS-ADDED.
077900     DISPLAY "AFIMPORT - SALES WEEKS      " WA-WEEKS-WRITTEN.
078000     DISPLAY "AFIMPORT - INVENTORY ROWS   " WA-INVENTORY-WRITTEN.
078100     DISPLAY "AFIMPORT - VINE CLAIMS      " WA-CLAIMS-WRITTEN.
078200     DISPLAY "AFIMPORT - SEARCH VOL WEEKS " WA-SV-WRITTEN.
078300     DISPLAY "AFIMPORT - SEARCH VOL ZEROED" WA-SV-ZEROED.
078400
078500*****************************************************************
078600*   Z-700  --  ISO WEEK-NUMBER HELPERS.  THESE REPLACE THE         *
078700*   FUNCTION CURRENT-DATE / FUNCTION INTEGER-OF-DATE STYLE OF       *
078800*   DERIVING A DAY-OF-YEAR AND DAY-OF-WEEK WITH THE CLASSIC          *
078900*   DAYS-BEFORE-MONTH TABLE AND ZELLER'S CONGRUENCE, SINCE THIS       *
079000*   SHOP'S STANDARD FORBIDS INTRINSIC FUNCTIONS IN BATCH WORK.         *
079100*****************************************************************
079200
079300 Z-700-BUILD-ZELLER-TABLE.
079400
079500     CONTINUE.
079600
079700 Z-710-SPLIT-RUN-DATE.
079800
079900     MOVE US-WEEK-END TO WA-ISO-YEAR WA-ISO-MONTH WA-ISO-DAY.
080000     DIVIDE WA-ISO-YEAR BY 100 GIVING WA-ISO-CENTURY
080100         REMAINDER WA-ISO-YY.
080200     DIVIDE WA-ISO-YEAR BY 4 GIVING WA-ISO-YEAR-QUOT
080300         REMAINDER WA-ISO-YEAR-MOD4.
080400     MOVE "N" TO WA-ISO-LEAP-SWITCH.
080500     IF WA-ISO-YEAR-MOD4 = 0
080600         MOVE "Y" TO WA-ISO-LEAP-SWITCH.
080700
080800 Z-720-DERIVE-ISO-WEEK.
080900
081000     SET WA-DBM-IDX TO WA-ISO-MONTH.
081100     MOVE WA-DBM-ENTRY(WA-DBM-IDX) TO WA-ISO-DAY-OF-YEAR.
081200     ADD WA-ISO-DAY TO WA-ISO-DAY-OF-YEAR.
081300     IF ISO-LEAP-YEAR AND WA-ISO-MONTH > 2
081400         ADD 1 TO WA-ISO-DAY-OF-YEAR.
081500     SET ZMC-IDX TO WA-ISO-MONTH.
081600     PERFORM Z-730-ZELLER-DAY-OF-WEEK.
081700     COMPUTE WA-ISO-WEEK-RESULT ROUNDED =
081800         (WA-ISO-DAY-OF-YEAR - WA-ISO-DAY-OF-WEEK + 10) / 7.
081900     IF WA-ISO-WEEK-RESULT < 1
082000         MOVE 52 TO WA-ISO-WEEK-RESULT.
082100     IF WA-ISO-WEEK-RESULT > 53
082200         MOVE 53 TO WA-ISO-WEEK-RESULT.
082300
082400 Z-730-ZELLER-DAY-OF-WEEK.
082500
082600     DIVIDE WA-ISO-YY BY 4 GIVING WA-ISO-YY-DIV4
082700         REMAINDER WA-ISO-YY-DIV4-REM.
082800     DIVIDE WA-ISO-CENTURY BY 4 GIVING WA-ISO-CENT-DIV4
082900         REMAINDER WA-ISO-CENT-DIV4-REM.
083000     COMPUTE WA-ISO-ZELLER-SUM =
083100         WA-ISO-DAY + ZMC-ENTRY(ZMC-IDX) + WA-ISO-YY
083200         + WA-ISO-YY-DIV4 + WA-ISO-CENT-DIV4
083300         + (5 * WA-ISO-CENTURY).
083400     DIVIDE WA-ISO-ZELLER-SUM BY 7 GIVING WA-ISO-ZELLER-QUOT
083500         REMAINDER WA-ISO-DAY-OF-WEEK.
083600     IF WA-ISO-DAY-OF-WEEK = 0
083700         MOVE 7 TO WA-ISO-DAY-OF-WEEK.
