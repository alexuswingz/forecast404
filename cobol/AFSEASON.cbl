000100 IDENTIFICATION DIVISION.
000200*************************
000300
000400 PROGRAM-ID. AFSEASON.
000500 AUTHOR. D CHALMERS.
000600 INSTALLATION. TOTAL PRODUCT SOLUTIONS - FORECASTING UNIT.
000700 DATE-WRITTEN. 1989-03-06.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL FORECASTING BATCH ONLY.
001000*****************************************************************
001100*                      PROGRAM NARRATIVE                        *
001200*                                                                *
001300*  THIS PROGRAM BUILDS THE 52-WEEK SEASONALITY CURVE USED BY    *
001400*  THE THREE FORECAST ENGINES IN AFFCAST.  IT READS UP TO 52    *
001500*  RAW WEEKLY SEARCH-VOLUME FIGURES, BUILDS A CIRCULAR PEAK      *
001600*  ENVELOPE, AN OFFSET ENVELOPE, A SMOOTHED ENVELOPE, AND A      *
001700*  FINAL BLENDED CURVE, THEN NORMALIZES THE CURVE INTO A 0-1     *
001800*  SEASONALITY INDEX AND A MULTIPLIER THAT AVERAGES TO 1.0       *
001900*  ACROSS THE YEAR.  WEEKS WITH NO RAW VOLUME SUPPLIED TAKE THE  *
002000*  AVERAGE OF THE WEEKS THAT WERE SUPPLIED.                      *
002100*                                                                *
002200*  INPUT:        SVINPUT   - RAW WEEKLY SEARCH VOLUME FEED       *
002300*  OUTPUT:       SEASONAL  - 52-WEEK SEASONALITY CURVE FILE      *
002400*                                                                *
002500*  CHANGE LOG                                                    *
002600*  ----------                                                    *
002700*  1989-03-06  DMC  AF-0031  ORIGINAL PROGRAM                    *
002800*  1991-07-22  DMC  AF-0040  CORRECTED CIRCULAR WRAP AT WEEK 52  *
002900*                   TO WEEK 1 IN THE OFFSET ENVELOPE PASS         *
003000*  1994-02-14  RHM  AF-0058  ADDED DEFAULT FILL FOR WEEKS WITH    *
003100*                   NO RAW VOLUME SUPPLIED                        *
003200*  1996-09-30  RHM  AF-0071  SWITCHED TABLE SUBSCRIPTS TO COMP    *
003300*                   AFTER THE SUBSCRIPT-RANGE ABEND ON THE        *
003400*                   NIGHTLY RUN OF 1996-09-27                     *
003500*  1998-11-05  LKP  AF-0090  Y2K - EXPAND TWO-DIGIT ACCEPT YEAR   *
003600*                   INTO A FOUR-DIGIT CENTURY-WINDOWED YEAR        *
003700*  1999-04-19  LKP  AF-0093  Y2K - VERIFIED SEASONALITY FILE DATE *
003800*                   FIELDS ROLL PROPERLY PAST 1999-12-31           *
003900*  2002-01-08  DTC  AF-0102  NORMALIZED INDEX AGAINST THE ANNUAL  *
004000*                   MAXIMUM RATHER THAN A FIXED CONSTANT           *
004100*  2006-05-17  DTC  AF-0121  MULTIPLIER DEFAULTS TO 1.0 WHEN THE  *
004200*                   AVERAGE INDEX COMPUTES TO ZERO                *
004300*  2011-08-02  PJS  AF-0150  RENUMBERED PARAGRAPHS AFTER THE       *
004400*                   SMOOTHING-PASS SPLIT                           *
004500*  2015-10-29  PJS  AF-0168  ADDED SUPPLIED-WEEK COUNT TO THE      *
004600*                   LOAD REPORT FOR THE OPS DESK                   *
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000**********************
005100
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700**********************
005800
005900 FILE-CONTROL.
006000
006100     SELECT SV-INPUT-FILE
006200         ASSIGN TO SVINPUT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-SVIN-STATUS.
006500
006600     SELECT SEASONALITY-FILE
006700         ASSIGN TO SEASONAL
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-SEAS-STATUS.
007000
007100 DATA DIVISION.
007200***************
007300
007400 FILE SECTION.
007500**************
007600
007700*****************************************************************
007800*         INPUT FILE - RAW WEEKLY SEARCH VOLUME FEED             *
007900*****************************************************************
008000
008100 FD  SV-INPUT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300
008400     COPY SVVOL.
008500
008600 01  SV-INPUT-NUMERIC REDEFINES SV-INPUT-RECORD.
008700     05  SV-WEEK-NUM           PIC 9(02).
008800     05  SV-VOLUME-NUM         PIC 9(07)V99.
008900     05  FILLER                PIC X(01).
009000
009100*****************************************************************
009200*         OUTPUT FILE - 52-WEEK SEASONALITY CURVE                *
009300*****************************************************************
009400
009500 FD  SEASONALITY-FILE
009600     LABEL RECORDS ARE STANDARD.
009700
009800     COPY SEASCRV.
009900
010000 WORKING-STORAGE SECTION.
010100*************************
010200
010300*****************************************************************
010400*                        SWITCHES                                *
010500*****************************************************************
010600
010700 01  SWITCHES.
010800     05  SW-END-OF-FILE        PIC X.
010900         88  END-OF-FILE       VALUE "Y".
011000
011100*****************************************************************
011200*                      ACCUMULATORS                              *
011300*****************************************************************
011400
011500 01  ACCUMULATORS.
011600     05  AC-SUPPLIED-COUNT     PIC 9(02)    COMP.
011700     05  AC-SUPPLIED-TOTAL     PIC 9(09)V99 COMP.
011800     05  AC-AVG-SUPPLIED       PIC 9(07)V99 COMP.
011900     05  AC-AVG-INDEX          PIC 9V9999   COMP.
012000     05  AC-INDEX-TOTAL        PIC 9(04)V9999 COMP.
012100
012200*****************************************************************
012300*                       WORK AREA FIELDS                         *
012400*****************************************************************
012500
012600 01  WORK-AREA.
012700     05  WA-ACCEPT-DATE.
012800         10  WA-ACCEPT-YY      PIC 9(02).
012900         10  WA-ACCEPT-MM      PIC 9(02).
013000         10  WA-ACCEPT-DD      PIC 9(02).
013100     05  WA-RUN-DATE-8.
013200         10  WA-RUN-CENTURY    PIC 9(02).
013300         10  WA-RUN-YY         PIC 9(02).
013400         10  WA-RUN-MM         PIC 9(02).
013500         10  WA-RUN-DD         PIC 9(02).
013600     05  WA-RUN-DATE-NUM REDEFINES WA-RUN-DATE-8 PIC 9(08).
013700
013800     05  WA-WK                 PIC 9(02)    COMP.
013900     05  WA-PREV-WK            PIC 9(02)    COMP.
014000     05  WA-NEXT-WK            PIC 9(02)    COMP.
014100     05  WA-TARGET-WK          PIC 9(02)    COMP.
014200     05  WA-OFF-IDX            PIC 9(02)    COMP.
014300     05  WA-OFFSET             PIC S9(02)   COMP.
014400     05  WA-PEAK-CANDIDATE     PIC 9(07)V99 COMP.
014500     05  WA-SMOOTH-ACCUM       PIC 9(09)V99 COMP.
014600     05  WA-WEIGHT-WORK        PIC 9(02)    COMP.
014700     05  WA-MAX-CURVE          PIC 9(07)V99 COMP.
014800
014900*****************************************************************
015000*       WEEKS-SUPPLIED FLAG TABLE - "Y" WHEN SVINPUT HAD A       *
015100*       VALID ROW FOR THAT WEEK, "N" WHEN IT MUST BE DEFAULTED   *
015200*****************************************************************
015300
015400 01  WEEK-SUPPLIED-TABLE.
015500     05  WS-SUPPLIED-FLAG OCCURS 52 TIMES PIC X VALUE "N".
015600
015700*****************************************************************
015800*   EMBEDDED 7-POINT SMOOTHING WEIGHTS - DIVISOR 25, CENTERED    *
015900*****************************************************************
016000
016100 01  SEVEN-POINT-WEIGHTS-DATA.
016200     05  FILLER                PIC 9(02) VALUE 01.
016300     05  FILLER                PIC 9(02) VALUE 03.
016400     05  FILLER                PIC 9(02) VALUE 05.
016500     05  FILLER                PIC 9(02) VALUE 07.
016600     05  FILLER                PIC 9(02) VALUE 05.
016700     05  FILLER                PIC 9(02) VALUE 03.
016800     05  FILLER                PIC 9(02) VALUE 01.
016900
017000 01  SEVEN-POINT-WEIGHTS REDEFINES SEVEN-POINT-WEIGHTS-DATA.
017100     05  WT7-WEIGHT OCCURS 7 TIMES PIC 9(02).
017200
017300*****************************************************************
017400*   WORKING TABLES - RAW VOLUME, ENVELOPES, CURVE, INDEX         *
017500*****************************************************************
017600
017700 01  SEASONALITY-WORK-TABLES.
017800     05  RAW-VOLUME-TAB    OCCURS 52 TIMES PIC 9(07)V99 COMP.
017900     05  PEAK-ENV-TAB      OCCURS 52 TIMES PIC 9(07)V99 COMP.
018000     05  OFFSET-ENV-TAB    OCCURS 52 TIMES PIC 9(07)V99 COMP.
018100     05  SMOOTH-ENV-TAB    OCCURS 52 TIMES PIC 9(07)V99 COMP.
018200     05  FINAL-CURVE-TAB   OCCURS 52 TIMES PIC 9(07)V99 COMP.
018300     05  INDEX-TAB         OCCURS 52 TIMES PIC 9V9999   COMP.
018400     05  MULTIPLIER-TAB    OCCURS 52 TIMES PIC 9(02)V9999 COMP.
018500
018600     05  WS-SVIN-STATUS        PIC X(02).
018700     05  WS-SEAS-STATUS        PIC X(02).
018800
018900*****************************************************************
019000*              LOAD-REPORT COMPLETION LINE                       *
019100*****************************************************************
019200
019300 01  LOAD-REPORT-LINE.
019400     05  FILLER                PIC X(08) VALUE "AFSEASON".
019500     05  FILLER                PIC X(02) VALUE SPACES.
019600     05  LR-SUPPLIED-COUNT     PIC ZZ9.
019700     05  FILLER                PIC X(22)
019800             VALUE " OF 52 WEEKS SUPPLIED".
019900
020000 PROCEDURE DIVISION.
020100*******************
020200
020300*****************************************************************
020400*  MAIN-PROGRAM.  DRIVES THE SEASONALITY CURVE BUILD.           *
020500*****************************************************************
020600
020700 MAIN-PROGRAM.
020800
020900     PERFORM A-100-INITIALIZATION.
021000     PERFORM B-100-LOAD-RAW-VOLUMES.
021100     PERFORM B-500-DEFAULT-MISSING-WEEKS.
021200     PERFORM C-100-BUILD-PEAK-ENVELOPE.
021300     PERFORM C-200-BUILD-OFFSET-ENVELOPE.
021400     PERFORM C-300-BUILD-SMOOTH-ENVELOPE.
021500     PERFORM C-400-BUILD-FINAL-CURVE.
021600     PERFORM C-500-BUILD-INDEX.
021700     PERFORM C-600-BUILD-MULTIPLIER.
021800     PERFORM D-100-WRITE-SEASONALITY.
021900     PERFORM E-100-WRAP-UP.
022000     STOP RUN.
022100
022200*****************************************************************
022300*              THE INITIALIZATION PARAGRAPH FOLLOWS              *
022400*****************************************************************
022500
022600 A-100-INITIALIZATION.
022700
022800     INITIALIZE ACCUMULATORS SEASONALITY-WORK-TABLES.
022900     MOVE ZERO TO WA-MAX-CURVE.
023000
023100     ACCEPT WA-ACCEPT-DATE FROM DATE.
023200     IF WA-ACCEPT-YY < 50
023300         MOVE 20 TO WA-RUN-CENTURY
023400     ELSE
023500         MOVE 19 TO WA-RUN-CENTURY.
023600     MOVE WA-ACCEPT-YY TO WA-RUN-YY.
023700     MOVE WA-ACCEPT-MM TO WA-RUN-MM.
023800     MOVE WA-ACCEPT-DD TO WA-RUN-DD.
023900
024000     OPEN INPUT SV-INPUT-FILE.
024100     OPEN OUTPUT SEASONALITY-FILE.
024200
024300*****************************************************************
024400*        LOAD THE RAW WEEKLY SEARCH VOLUME FEED                 *
024500*****************************************************************
024600
024700 B-100-LOAD-RAW-VOLUMES.
024800
024900     MOVE "N" TO SW-END-OF-FILE.
025000
025100     READ SV-INPUT-FILE
025200         AT END
025300             MOVE "Y" TO SW-END-OF-FILE.
025400
025500     PERFORM B-200-LOAD-ONE-WEEK
025600         UNTIL END-OF-FILE.
025700
025800     CLOSE SV-INPUT-FILE.
025900
026000*****************************************************************
026100*   VALIDATE AND POST ONE RAW-VOLUME ROW INTO THE WORK TABLE     *
026200*****************************************************************
026300
026400 B-200-LOAD-ONE-WEEK.
026500
026600     IF SV-WEEK-TEXT IS NUMERIC
026700         AND SV-VOLUME-TEXT IS NUMERIC
026800         AND SV-WEEK-NUM >= 1
026900         AND SV-WEEK-NUM <= 52
027000             MOVE SV-VOLUME-NUM TO RAW-VOLUME-TAB(SV-WEEK-NUM)
027100             MOVE "Y" TO WS-SUPPLIED-FLAG(SV-WEEK-NUM)
027200             ADD 1 TO AC-SUPPLIED-COUNT
027300             ADD SV-VOLUME-NUM TO AC-SUPPLIED-TOTAL.
027400
027500     READ SV-INPUT-FILE
027600         AT END
027700             MOVE "Y" TO SW-END-OF-FILE.
027800
027900*****************************************************************
028000*   FILL WEEKS WITH NO SUPPLIED VOLUME WITH THE SUPPLIED AVERAGE *
028100*****************************************************************
028200
028300 B-500-DEFAULT-MISSING-WEEKS.
028400
028500     IF AC-SUPPLIED-COUNT > 0
028600         COMPUTE AC-AVG-SUPPLIED ROUNDED =
028700             AC-SUPPLIED-TOTAL / AC-SUPPLIED-COUNT
028800     ELSE
028900         MOVE 0 TO AC-AVG-SUPPLIED.
029000
029100     PERFORM B-600-DEFAULT-ONE-WEEK
029200         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
029300
029400 B-600-DEFAULT-ONE-WEEK.
029500
029600     IF WS-SUPPLIED-FLAG(WA-WK) = "N"
029700         MOVE AC-AVG-SUPPLIED TO RAW-VOLUME-TAB(WA-WK).
029800
029900*****************************************************************
030000*   STEP 1 - CIRCULAR PEAK ENVELOPE, P(W) = MAX(V(W-1),V(W),     *
030100*             V(W+1))                                            *
030200*****************************************************************
030300
030400 C-100-BUILD-PEAK-ENVELOPE.
030500
030600     PERFORM C-110-PEAK-ENVELOPE-WEEK
030700         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
030800
030900 C-110-PEAK-ENVELOPE-WEEK.
031000
031100     PERFORM Z-800-CIRCULAR-NEIGHBORS.
031200
031300     MOVE RAW-VOLUME-TAB(WA-WK) TO WA-PEAK-CANDIDATE.
031400     IF RAW-VOLUME-TAB(WA-PREV-WK) > WA-PEAK-CANDIDATE
031500         MOVE RAW-VOLUME-TAB(WA-PREV-WK) TO WA-PEAK-CANDIDATE.
031600     IF RAW-VOLUME-TAB(WA-NEXT-WK) > WA-PEAK-CANDIDATE
031700         MOVE RAW-VOLUME-TAB(WA-NEXT-WK) TO WA-PEAK-CANDIDATE.
031800
031900     MOVE WA-PEAK-CANDIDATE TO PEAK-ENV-TAB(WA-WK).
032000
032100*****************************************************************
032200*   STEP 2 - CIRCULAR OFFSET ENVELOPE, PO(W) = AVG OF P(W-1),    *
032300*             P(W), P(W+1)                                        *
032400*****************************************************************
032500
032600 C-200-BUILD-OFFSET-ENVELOPE.
032700
032800     PERFORM C-210-OFFSET-ENVELOPE-WEEK
032900         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
033000
033100 C-210-OFFSET-ENVELOPE-WEEK.
033200
033300     PERFORM Z-800-CIRCULAR-NEIGHBORS.
033400
033500     COMPUTE OFFSET-ENV-TAB(WA-WK) ROUNDED =
033600         (PEAK-ENV-TAB(WA-PREV-WK) + PEAK-ENV-TAB(WA-WK)
033700            + PEAK-ENV-TAB(WA-NEXT-WK)) / 3.
033800
033900*****************************************************************
034000*   STEP 3 - CIRCULAR 7-POINT SMOOTHED ENVELOPE OF PO, WEIGHTS   *
034100*             1,3,5,7,5,3,1 DIVISOR 25, CENTERED ON W             *
034200*****************************************************************
034300
034400 C-300-BUILD-SMOOTH-ENVELOPE.
034500
034600     PERFORM C-310-SMOOTH-ONE-WEEK
034700         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
034800
034900 C-310-SMOOTH-ONE-WEEK.
035000
035100     MOVE 0 TO WA-SMOOTH-ACCUM.
035200
035300     PERFORM C-320-SMOOTH-ONE-OFFSET
035400         VARYING WA-OFF-IDX FROM 1 BY 1 UNTIL WA-OFF-IDX > 7.
035500
035600     COMPUTE SMOOTH-ENV-TAB(WA-WK) ROUNDED = WA-SMOOTH-ACCUM / 25.
035700
035800 C-320-SMOOTH-ONE-OFFSET.
035900
036000     COMPUTE WA-OFFSET = WA-OFF-IDX - 4.
036100     COMPUTE WA-TARGET-WK = WA-WK + WA-OFFSET.
036200     IF WA-TARGET-WK < 1
036300         ADD 52 TO WA-TARGET-WK.
036400     IF WA-TARGET-WK > 52
036500         SUBTRACT 52 FROM WA-TARGET-WK.
036600
036700     MOVE WT7-WEIGHT(WA-OFF-IDX) TO WA-WEIGHT-WORK.
036800     COMPUTE WA-SMOOTH-ACCUM = WA-SMOOTH-ACCUM +
036900         (OFFSET-ENV-TAB(WA-TARGET-WK) * WA-WEIGHT-WORK).
037000
037100*****************************************************************
037200*   STEP 4 - FINAL CURVE, C(W) = (S(W) + V(W)) / 2, AND TRACK    *
037300*             THE ANNUAL MAXIMUM FOR THE INDEX PASS               *
037400*****************************************************************
037500
037600 C-400-BUILD-FINAL-CURVE.
037700
037800     PERFORM C-410-FINAL-CURVE-WEEK
037900         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
038000
038100 C-410-FINAL-CURVE-WEEK.
038200
038300     COMPUTE FINAL-CURVE-TAB(WA-WK) ROUNDED =
038400         (SMOOTH-ENV-TAB(WA-WK) + RAW-VOLUME-TAB(WA-WK)) / 2.
038500
038600     IF FINAL-CURVE-TAB(WA-WK) > WA-MAX-CURVE
038700         MOVE FINAL-CURVE-TAB(WA-WK) TO WA-MAX-CURVE.
038800
038900*****************************************************************
039000*   STEP 5 - INDEX, I(W) = C(W) / ANNUAL MAXIMUM                 *
039100*****************************************************************
039200
039300 C-500-BUILD-INDEX.
039400
039500     MOVE 0 TO AC-INDEX-TOTAL.
039600
039700     PERFORM C-510-INDEX-WEEK
039800         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
039900
040000 C-510-INDEX-WEEK.
040100
040200     IF WA-MAX-CURVE > 0
040300         COMPUTE INDEX-TAB(WA-WK) ROUNDED =
040400             FINAL-CURVE-TAB(WA-WK) / WA-MAX-CURVE
040500     ELSE
040600         MOVE 0 TO INDEX-TAB(WA-WK).
040700
040800     ADD INDEX-TAB(WA-WK) TO AC-INDEX-TOTAL.
040900
041000*****************************************************************
041100*   STEP 6 - MULTIPLIER, M(W) = I(W) / AVERAGE(I), DEFAULTS TO   *
041200*             1.0 WHEN THE AVERAGE INDEX IS ZERO                 *
041300*****************************************************************
041400
041500 C-600-BUILD-MULTIPLIER.
041600
041700     IF AC-INDEX-TOTAL > 0
041800         COMPUTE AC-AVG-INDEX ROUNDED = AC-INDEX-TOTAL / 52
041900     ELSE
042000         MOVE 0 TO AC-AVG-INDEX.
042100
042200     PERFORM C-610-MULTIPLIER-WEEK
042300         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
042400
042500 C-610-MULTIPLIER-WEEK.
042600
042700     IF AC-AVG-INDEX = 0
042800         MOVE 1.0000 TO MULTIPLIER-TAB(WA-WK)
042900     ELSE
043000         COMPUTE MULTIPLIER-TAB(WA-WK) ROUNDED =
043100             INDEX-TAB(WA-WK) / AC-AVG-INDEX.
043200
043300*****************************************************************
043400*   WRITE THE 52 SEASONALITY RECORDS, WEEK 1 THRU WEEK 52        *
043500*****************************************************************
043600
043700 D-100-WRITE-SEASONALITY.
043800
043900     PERFORM D-110-WRITE-ONE-WEEK
044000         VARYING WA-WK FROM 1 BY 1 UNTIL WA-WK > 52.
044100
044200 D-110-WRITE-ONE-WEEK.
044300
044400     MOVE WA-WK                    TO SE-WEEK.
044500     MOVE RAW-VOLUME-TAB(WA-WK)    TO SE-SEARCH-VOLUME.
044600     MOVE PEAK-ENV-TAB(WA-WK)      TO SE-SV-PEAK-ENV.
044700     MOVE OFFSET-ENV-TAB(WA-WK)    TO SE-SV-PEAK-ENV-OFF.
044800     MOVE SMOOTH-ENV-TAB(WA-WK)    TO SE-SV-SMOOTH-ENV.
044900     MOVE FINAL-CURVE-TAB(WA-WK)   TO SE-SV-FINAL-CURVE.
045000     MOVE INDEX-TAB(WA-WK)         TO SE-INDEX.
045100     MOVE MULTIPLIER-TAB(WA-WK)    TO SE-MULTIPLIER.
045200
045300     WRITE SEASONALITY-RECORD.
045400
045500*****************************************************************
045600*   HELPER - CIRCULAR PREVIOUS/NEXT WEEK FOR THE CURRENT WA-WK   *
045700*   (WEEK 0 WRAPS TO 52, WEEK 53 WRAPS TO 1)                      *
045800*****************************************************************
045900
046000 Z-800-CIRCULAR-NEIGHBORS.
046100
046200     COMPUTE WA-PREV-WK = WA-WK - 1.
046300     IF WA-PREV-WK < 1
046400         MOVE 52 TO WA-PREV-WK.
046500
046600     COMPUTE WA-NEXT-WK = WA-WK + 1.
046700     IF WA-NEXT-WK > 52
046800         MOVE 1 TO WA-NEXT-WK.
046900
047000*****************************************************************
047100*                    END OF JOB PARAGRAPH                        *
047200*****************************************************************
047300
047400 E-100-WRAP-UP.
047500
047600     CLOSE SEASONALITY-FILE.
047700
047800     MOVE AC-SUPPLIED-COUNT TO LR-SUPPLIED-COUNT.
047900     DISPLAY LOAD-REPORT-LINE.
048000     DISPLAY "AFSEASON - SEASONALITY CURVE BUILD HAS ENDED".
048100
048200*****************************************************************
048300*                       END OF PROGRAM                           *
048400*****************************************************************
