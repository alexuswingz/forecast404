000100*****************************************************************
000200*                                                               *
000300*   UNITSLD.CBL  --  WEEKLY UNITS-SOLD RECORD LAYOUT            *
000400*   ONE ENTRY PER ASIN PER WEEK-ENDING DATE.  SORTED ASCENDING *
000500*   ON THE UNITSOLD FILE BY ASIN, THEN WEEK-END.                *
000600*                                                               *
000700*   MAINTENANCE:                                               *
000800*   2022-03-14  RHM  TICKET AF-0012  ORIGINAL LAYOUT           *
000900*   2024-01-09  DTC  TICKET AF-0143  ADDED US-WEEK-NUM SO THE  *
001000*                    FORECAST ENGINES DO NOT RE-DERIVE THE      *
001100*                    ISO WEEK NUMBER ON EVERY PASS               *
001200*   2024-06-18  LKP  TICKET AF-0173  DROPPED THE TRAILING       *
001300*                    FILLER -- THE FOUR FIELDS ALREADY FILL     *
001400*                    THE FULL 27-BYTE RECORD, NO ROOM TO SPARE  *
001500*****************************************************************
001600
001700 01  UNITS-SOLD-RECORD.
001800     05  US-ASIN               PIC X(10).
001900     05  US-WEEK-END           PIC 9(08).
002000     05  US-WEEK-NUM           PIC 9(02).
002100     05  US-UNITS              PIC 9(07).
