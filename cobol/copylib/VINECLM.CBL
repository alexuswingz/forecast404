000100*****************************************************************
000200*                                                               *
000300*   VINECLM.CBL  --  VINE PROMOTIONAL-CLAIM RECORD LAYOUT       *
000400*   ONE ENTRY PER CLAIM.  VINE GIVEAWAY UNITS COUNT AS ORGANIC *
000500*   DEMAND IN THE 0-6M ENGINE (SEE AFFCAST PARAGRAPH F-110).   *
000600*                                                               *
000700*   MAINTENANCE:                                               *
000800*   2022-06-11  RHM  TICKET AF-0024  ORIGINAL LAYOUT           *
000900*   2024-06-18  LKP  TICKET AF-0173  DROPPED THE TRAILING       *
001000*                    FILLER -- THE FOUR FIELDS ALREADY FILL     *
001100*                    THE FULL 43-BYTE RECORD, NO ROOM TO SPARE  *
001200*****************************************************************
001300
001400 01  VINE-CLAIM-RECORD.
001500     05  VC-ASIN               PIC X(10).
001600     05  VC-CLAIM-DATE         PIC 9(08).
001700     05  VC-UNITS              PIC 9(05).
001800     05  VC-STATUS             PIC X(20).
