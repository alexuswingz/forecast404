000100*****************************************************************
000200*                                                               *
000300*   SVVOL.CBL  --  RAW WEEKLY SEARCH-VOLUME FEED RECORD         *
000400*   ONE ENTRY PER WEEK-OF-YEAR SUPPLIED BY THE KEYWORD-TOOL     *
000500*   EXTRACT.  CONSUMED BY AFSEASON; VALIDATED BY AFIMPORT       *
000600*   PARAGRAPH F-100 BEFORE AFSEASON EVER SEES IT.                *
000700*                                                                *
000800*   MAINTENANCE:                                                *
000900*   1989-03-06  DMC  AF-0031  ORIGINAL LAYOUT                   *
001000*****************************************************************
001100
001200 01  SV-INPUT-RECORD.
001300     05  SV-WEEK-TEXT          PIC X(02).
001400     05  SV-VOLUME-TEXT        PIC X(09).
001500     05  FILLER                PIC X(01).
