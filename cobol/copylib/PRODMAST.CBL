000100*****************************************************************
000200*                                                               *
000300*   PRODMAST.CBL  --  PRODUCT CATALOG MASTER RECORD LAYOUT      *
000400*   ONE ENTRY PER CATALOG ASIN.  KEYED BY PROD-ASIN, SORTED     *
000500*   ASCENDING ON THE PRODUCTS MASTER FILE.                     *
000600*                                                               *
000700*   MAINTENANCE:                                               *
000800*   2022-03-14  RHM  TICKET AF-0012  ORIGINAL LAYOUT           *
000900*   2023-08-02  LKP  TICKET AF-0098  WIDENED PROD-NAME TO       *
001000*                    X(60) TO MATCH THE LONGER CATALOG TITLES  *
001100*   2024-06-18  LKP  TICKET AF-0173  DROPPED THE TRAILING       *
001200*                    FILLER -- ASIN/NAME/SIZE ALREADY FILL THE  *
001300*                    FULL 90-BYTE RECORD, NO ROOM TO SPARE      *
001400*****************************************************************
001500
001600 01  PRODUCT-RECORD.
001700     05  PROD-ASIN             PIC X(10).
001800     05  PROD-NAME             PIC X(60).
001900     05  PROD-SIZE             PIC X(20).
