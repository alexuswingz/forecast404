000100*****************************************************************
000200*                                                               *
000300*   FCSTSUM.CBL  --  FORECAST-SUMMARY RECORD LAYOUT             *
000400*   ONE ENTRY PER ASIN PER ALGORITHM.  WRITTEN BY AFFCAST       *
000500*   PARAGRAPH G-180 AFTER THE LEAD-TIME / UNITS-TO-MAKE / DOI   *
000600*   POST-PROCESSOR HAS RUN.                                     *
000700*                                                               *
000800*   MAINTENANCE:                                               *
000900*   2022-10-05  DTC  TICKET AF-0050  ORIGINAL LAYOUT           *
001000*   2023-12-01  LKP  TICKET AF-0138  SPLIT DOI AND RUN-OUT      *
001100*                    INTO SEPARATE TOTAL-POOL AND FBA-POOL      *
001200*                    FIGURES PER THE REORDER-FLAG REWORK         *
001300*   2024-06-18  LKP  TICKET AF-0174  WIDENED FILLER TO X(08) -- *
001400*                    THE TEN FIELDS ONLY FILL 69 OF THE          *
001500*                    DOCUMENTED 77-BYTE RECORD                   *
001600*****************************************************************
001700
001800 01  FORECAST-SUMMARY-RECORD.
001900     05  FS-ASIN               PIC X(10).
002000     05  FS-ALGO               PIC X(05).
002100     05  FS-TOTAL-INV          PIC 9(07).
002200     05  FS-FBA-INV            PIC 9(07).
002300     05  FS-TOTAL-NEEDED       PIC 9(07)V99.
002400     05  FS-UNITS-TO-MAKE      PIC 9(07).
002500     05  FS-DOI-TOTAL          PIC 9(04).
002600     05  FS-DOI-FBA            PIC 9(04).
002700     05  FS-RUNOUT-TOTAL       PIC 9(08).
002800     05  FS-RUNOUT-FBA         PIC 9(08).
002900     05  FILLER                PIC X(08).
