000100*****************************************************************
000200*                                                               *
000300*   SEASCRV.CBL  --  52-WEEK SEASONALITY CURVE RECORD LAYOUT   *
000400*   ONE ENTRY PER WEEK-OF-YEAR, 1 THRU 52.  WRITTEN BY AFSEASON*
000500*   AND RE-READ BY AFFCAST INTO A 52-ENTRY LOOKUP TABLE KEYED  *
000600*   BY WEEK NUMBER (SEE AFFCAST PARAGRAPH B-100).               *
000700*                                                               *
000800*   MAINTENANCE:                                               *
000900*   2022-07-19  RHM  TICKET AF-0170  ORIGINAL LAYOUT           *
001000*   2023-05-03  LKP  TICKET AF-0109  SPLIT THE PEAK ENVELOPE    *
001100*                    OUT FROM THE OFFSET ENVELOPE SO THE        *
001200*                    SMOOTHING PASS COULD BE RE-RUN ALONE        *
001300*****************************************************************
001400
001500 01  SEASONALITY-RECORD.
001600     05  SE-WEEK               PIC 9(02).
001700     05  SE-SEARCH-VOLUME      PIC 9(07)V99.
001800     05  SE-SV-PEAK-ENV        PIC 9(07)V99.
001900     05  SE-SV-PEAK-ENV-OFF    PIC 9(07)V99.
002000     05  SE-SV-SMOOTH-ENV      PIC 9(07)V99.
002100     05  SE-SV-FINAL-CURVE     PIC 9(07)V99.
002200     05  SE-INDEX              PIC 9V9999.
002300     05  SE-MULTIPLIER         PIC 9(02)V9999.
002400     05  FILLER                PIC X(14).
