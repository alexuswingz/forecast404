000100*****************************************************************
000200*                                                               *
000300*   INVSNAP.CBL  --  WAREHOUSE INVENTORY SNAPSHOT RECORD        *
000400*   ONE SNAPSHOT PER ASIN PER DAY.  THE FBA AND AWD GROUPS ARE *
000500*   MERGED INTO THIS SAME RECORD BY AFIMPORT (SEE ITS D-SERIES *
000600*   PARAGRAPHS) BEFORE THE SNAPSHOT IS WRITTEN.                *
000700*                                                               *
000800*   MAINTENANCE:                                               *
000900*   2022-04-02  RHM  TICKET AF-0015  ORIGINAL LAYOUT, FBA ONLY *
001000*   2022-11-20  DTC  TICKET AF-0061  ADDED AWD FIELDS WHEN THE  *
001100*                    DISTRIBUTION-CENTER POOL WAS STOOD UP      *
001200*   2023-02-08  DTC  TICKET AF-0072  ADDED THE AGE-BUCKET       *
001300*                    FIELDS FOR THE AGED-INVENTORY REPORT       *
001400*****************************************************************
001500
001600 01  INVENTORY-RECORD.
001700     05  IN-ASIN               PIC X(10).
001800     05  IN-SNAPSHOT-DATE      PIC 9(08).
001900     05  IN-FBA-AVAILABLE      PIC 9(07).
002000     05  IN-FBA-RESERVED       PIC 9(07).
002100     05  IN-FBA-INBOUND        PIC 9(07).
002200     05  IN-AWD-AVAILABLE      PIC 9(07).
002300     05  IN-AWD-RESERVED       PIC 9(07).
002400     05  IN-AWD-INBOUND        PIC 9(07).
002500     05  IN-AWD-OUTBOUND-FBA   PIC 9(07).
002600     05  IN-AGE-BUCKETS.
002700         10  IN-AGE-0-90       PIC 9(07).
002800         10  IN-AGE-91-180     PIC 9(07).
002900         10  IN-AGE-181-270    PIC 9(07).
003000         10  IN-AGE-271-365    PIC 9(07).
003100         10  IN-AGE-365-PLUS   PIC 9(07).
003200     05  FILLER                PIC X(07).
