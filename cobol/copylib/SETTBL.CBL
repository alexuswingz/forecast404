000100*****************************************************************
000200*                                                               *
000300*   SETTBL.CBL  --  FORECAST CALIBRATION SETTINGS RECORD        *
000400*   ONE ENTRY PER NAMED SETTING.  THE SETTINGS FILE IS OPTIONAL*
000500*   -- AFFCAST PARAGRAPH A-200 LOADS ITS OWN DEFAULTS FIRST AND*
000600*   LETS ANY SETTINGS RECORD FOUND HERE OVERRIDE THEM.          *
000700*                                                               *
000800*   MAINTENANCE:                                               *
000900*   2022-09-08  DTC  TICKET AF-0044  ORIGINAL LAYOUT           *
001000*****************************************************************
001100
001200 01  SETTINGS-RECORD.
001300     05  ST-NAME               PIC X(30).
001400     05  ST-VALUE              PIC S9(05)V9(04).
001500     05  ST-DESC               PIC X(60).
001600     05  FILLER                PIC X(01).
