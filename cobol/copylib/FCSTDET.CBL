000100*****************************************************************
000200*                                                               *
000300*   FCSTDET.CBL  --  FORECAST-RESULT DETAIL RECORD LAYOUT       *
000400*   ONE ENTRY PER ASIN PER FORECAST WEEK PER ALGORITHM.         *
000500*   WRITTEN BY AFFCAST PARAGRAPH C-400.                         *
000600*                                                               *
000700*   MAINTENANCE:                                               *
000800*   2022-10-05  DTC  TICKET AF-0050  ORIGINAL LAYOUT           *
000900*   2024-06-18  LKP  TICKET AF-0173  DROPPED THE TRAILING       *
001000*                    FILLER -- THE SIX FIELDS ALREADY FILL THE  *
001100*                    FULL 46-BYTE RECORD, NO ROOM TO SPARE      *
001200*****************************************************************
001300
001400 01  FORECAST-RESULT-RECORD.
001500     05  FR-ASIN               PIC X(10).
001600     05  FR-WEEK-END           PIC 9(08).
001700     05  FR-ALGO               PIC X(05).
001800     05  FR-FORECAST-UNITS     PIC 9(07)V99.
001900     05  FR-SEAS-INDEX         PIC 9V9999.
002000     05  FR-UNITS-NEEDED       PIC 9(07)V99.
