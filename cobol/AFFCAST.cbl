000100 IDENTIFICATION DIVISION.
000200*************************
000300
000400 PROGRAM-ID. AFFCAST.
000500 AUTHOR. D CHALMERS.
000600 INSTALLATION. TOTAL PRODUCT SOLUTIONS - FORECASTING UNIT.
000700 DATE-WRITTEN. 1988-11-02.
000800 DATE-COMPILED.
000900 SECURITY.  UNCLASSIFIED - INTERNAL FORECASTING BATCH ONLY.
001000*****************************************************************
001100*                      PROGRAM NARRATIVE                        *
001200*                                                                *
001300*  THIS IS THE FULL-FORECAST DRIVER.  IT LOADS THE SETTINGS      *
001400*  TABLE AND THE 52-WEEK SEASONALITY LOOKUP TABLE, THEN READS    *
001500*  THE PRODUCT MASTER SEQUENTIALLY.  FOR EACH ASIN IT CO-READS   *
001600*  THE SALES HISTORY, THE INVENTORY SNAPSHOT AND ANY VINE CLAIMS *
001700*  AND SELECTS ONE OF THREE FORECAST ALGORITHMS BY PRODUCT AGE - *
001800*  0-6 MONTH PEAK-SALES ELASTICITY, 6-18 MONTH CONVERSION RATE,   *
001900*  OR 18 MONTH-PLUS PRIOR-YEAR WEIGHTED SMOOTHING.  THE RESULTING *
002000*  WEEKLY FORECAST TABLE IS THEN RUN THROUGH THE COMMON LEAD-     *
002100*  TIME / UNITS-TO-MAKE / DAYS-OF-INVENTORY POST-PROCESSOR AND    *
002200*  WRITTEN TO THE DETAIL AND SUMMARY OUTPUT FILES, WITH A PAGED   *
002300*  FORECAST SUMMARY REPORT PRINTED AS THE MASTER IS WALKED.       *
002400*                                                                *
002500*  INPUT:        PRODUCTS  - PRODUCT CATALOG MASTER              *
002600*                UNITSOLD  - WEEKLY UNITS SOLD HISTORY            *
002700*                INVENTRY  - INVENTORY SNAPSHOT                   *
002800*                VINECLM   - VINE PROMOTIONAL CLAIMS               *
002900*                SEASONAL  - 52-WEEK SEASONALITY CURVE            *
003000*                SETTINGS  - OPTIONAL CALIBRATION OVERRIDE         *
003100*                                                                *
003200*  OUTPUT:       FCSTDETL  - FORECAST-RESULT DETAIL, ONE PER WEEK *
003300*                FCSTSUMM  - FORECAST-SUMMARY, ONE PER PRODUCT    *
003400*                RPTFILE   - FORECAST SUMMARY REPORT (PRINT)      *
003500*                                                                *
003600*  CHANGE LOG                                                    *
003700*  ----------                                                    *
003800*  1988-11-02  DMC  AF-0002  ORIGINAL PROGRAM -- 18 MONTH-PLUS    *
003900*                   ALGORITHM ONLY                                *
004000*  1989-06-20  DMC  AF-0018  ADDED 6-18 MONTH CONVERSION-RATE     *
004100*                   ALGORITHM                                      *
004200*  1990-02-09  RHM  AF-0022  ADDED 0-6 MONTH ELASTICITY ALGORITHM *
004300*                   AND THE EMBEDDED X-TO-THE-0.65 INTERPOLATION  *
004400*                   TABLE -- THIS COMPILER HAS NO EXPONENT         *
004500*                   FUNCTION                                       *
004600*  1990-11-19  RHM  AF-0027  ADDED THE AGE-BASED ALGORITHM         *
004700*                   SELECTION SWITCH (183/548 DAY THRESHOLDS) SO  *
004800*                   ONE DRIVER COULD RUN ALL THREE ALGORITHMS      *
004900*  1991-09-14  RHM  AF-0035  ADDED THE LEAD-TIME / UNITS-TO-MAKE / *
005000*                   DOI POST-PROCESSOR SHARED BY ALL THREE          *
005100*  1993-04-27  RHM  AF-0041  ADDED THE REORDER FLAG TO THE         *
005200*                   SUMMARY REPORT WHEN DOI-TOTAL FALLS BELOW THE  *
005300*                   AMAZON DOI GOAL                                 *
005400*  1995-01-30  LKP  AF-0044  SETTINGS NOW LOAD FROM AN OPTIONAL    *
005500*                   SETTINGS FILE OVERRIDE INSTEAD OF BEING        *
005600*                   HARDCODED -- SEE AFIMPORT FOR THE PASS-THROUGH *
005700*  1996-09-27  LKP  AF-0071  SWITCHED TABLE SUBSCRIPTS TO COMP      *
005800*                   AFTER THE SUBSCRIPT-RANGE ABEND ON THE          *
005900*                   NIGHTLY RUN OF 1996-09-27                       *
006000*  1998-10-19  LKP  AF-0091  Y2K - EXPANDED TWO-DIGIT ACCEPT YEAR  *
006100*                   INTO A FOUR-DIGIT CENTURY-WINDOWED YEAR         *
006200*  1999-03-08  LKP  AF-0094  Y2K - VERIFIED LEAD-TIME-END AND THE  *
006300*                   RUN-OUT DATES ROLL PROPERLY PAST 1999-12-31     *
006400*                   UNDER THE JULIAN-DAY CONVERSION                 *
006500*  2000-07-11  DTC  AF-0050  ADDED THE FORECAST-RESULT AND         *
006600*                   FORECAST-SUMMARY OUTPUT FILES, WRITTEN PER      *
006700*                   ASIN PER FORECAST WEEK AND PER PRODUCT          *
006800*  2003-05-02  DTC  AF-0109  RE-READ THE SPLIT SMOOTHED ENVELOPE    *
006900*                   AFTER AFSEASON SEPARATED IT FROM THE OFFSET     *
007000*                   ENVELOPE                                        *
007100*  2005-08-30  DTC  AF-0119  PRIOR-YEAR VELOCITY WINDOW NOW         *
007200*                   CENTERS ON THE ANCHOR WEEK INSTEAD OF A FIXED   *
007300*                   OFFSET FROM TODAY                               *
007400*  2009-02-17  PJS  AF-0138  SPLIT DOI AND RUN-OUT INTO SEPARATE   *
007500*                   TOTAL-POOL AND FBA-POOL FIGURES                  *
007600*  2012-06-05  PJS  AF-0143  NOW READS US-WEEK-NUM FROM THE UNITS-  *
007700*                   SOLD RECORD INSTEAD OF RE-DERIVING THE ISO      *
007800*                   WEEK NUMBER ON EVERY PASS                       *
007900*  2014-11-21  PJS  AF-0152  VINE CLAIM UNITS WITHIN 7 DAYS OF A    *
008000*                   HISTORY WEEK NOW COUNT TOWARD THE 0-6 MONTH     *
008100*                   PEAK                                            *
008200*  2016-03-09  PJS  AF-0161  RENUMBERED PARAGRAPHS AFTER THE        *
008300*                   LEAD-TIME POST-PROCESSOR WAS SPLIT OUT OF THE   *
008400*                   THREE ALGORITHM SECTIONS                        *
008500*  2017-05-15  PJS  AF-0169  THE ELEVEN SETTINGS DEFAULTS WERE NOT  *
008600*                   LINING UP ON THE DECIMAL -- FORECAST-MULTIPLIER *
008700*                   WAS LOADING AS 31000 AND AMAZON-DOI-GOAL WAS    *
008800*                   OVERFLOWING WA-SET-VALUE ENTIRELY.  RELOADED    *
008900*                   ALL ELEVEN LITERALS WITH THE DECIMAL POINT IN   *
009000*                   THE SOURCE LITERAL SO THE MOVE ALIGNS CORRECTLY *
009100*  2018-09-11  PJS  AF-0171  LAST-SEASONALITY SEARCH NEVER FOUND     *
009200*                   THE MOST RECENT HISTORY ROW -- THE VARYING/UNTIL *
009300*                   TESTS BEFORE THE FIRST PASS, SO A PRODUCT SELLING*
009400*                   IN ITS OWN LAST HISTORY WEEK (THE NORMAL CASE)   *
009500*                   NEVER RAN THE BODY AND LS STAYED AT THE 1.0000   *
009600*                   DEFAULT.  NOW TESTS THE LAST ROW EXPLICITLY      *
009700*                   BEFORE FALLING INTO THE BACKWARD SCAN             *
009800*  2019-02-04  PJS  AF-0172  RUN-OUT DAY INTERPOLATION WAS ROUNDING  *
009900*                   TO THE NEAREST DAY -- SPEC CALLS FOR A TRUNCATED *
010000*                   DAY HERE, NOT THE USUAL HALF-UP RULE.  DROPPED   *
010100*                   ROUNDED FROM THE G-137 COMPUTE SO IT TRUNCATES    *
010200*  2021-04-06  PJS  AF-0175  THE FORECAST-WEEK STOP TEST IN D-141/   *
010300*                   E-131/F-141 WAS ANDING THE LEAD-TIME CUTOFF      *
010400*                   WITH THE 52-ROW FLOOR -- EITHER ONE STOPPED THE  *
010500*                   TABLE EARLY, SO THE LEAD-TIME+21 CUTOFF (ABOUT   *
010600*                   WEEK 26 AT THE DEFAULT SETTINGS) WAS TRUNCATING  *
010700*                   EVERY TABLE TO WELL UNDER THE REQUIRED 52-WEEK   *
010800*                   MINIMUM.  NOW ONLY STOPS WHEN BOTH THE LEAD-TIME *
010900*                   CUTOFF HAS PASSED AND 52 ROWS ARE ALREADY BUILT  *
011000*****************************************************************
011100
011200 ENVIRONMENT DIVISION.
011300**********************
011400
011500 CONFIGURATION SECTION.
011600 SPECIAL-NAMES.
011700     C01 IS TOP-OF-FORM.
011800
011900 INPUT-OUTPUT SECTION.
012000**********************
012100
012200 FILE-CONTROL.
012300
012400     SELECT PRODUCTS-FILE
012500         ASSIGN TO PRODUCTS
012600         ORGANIZATION IS SEQUENTIAL
012700         FILE STATUS IS WS-PRODUCTS-STATUS.
012800
012900     SELECT UNITS-SOLD-FILE
013000         ASSIGN TO UNITSOLD
013100         ORGANIZATION IS SEQUENTIAL
013200         FILE STATUS IS WS-UNITSOLD-STATUS.
013300
013400     SELECT INVENTORY-FILE
013500         ASSIGN TO INVENTRY
013600         ORGANIZATION IS SEQUENTIAL
013700         FILE STATUS IS WS-INVENTRY-STATUS.
013800
013900     SELECT VINE-CLAIM-FILE
014000         ASSIGN TO VINECLM
014100         ORGANIZATION IS SEQUENTIAL
014200         FILE STATUS IS WS-VINECLM-STATUS.
014300
014400     SELECT SEASONALITY-FILE
014500         ASSIGN TO SEASONAL
014600         ORGANIZATION IS SEQUENTIAL
014700         FILE STATUS IS WS-SEASONAL-STATUS.
014800
014900     SELECT SETTINGS-FILE
015000         ASSIGN TO SETTINGS
015100         ORGANIZATION IS SEQUENTIAL
015200         FILE STATUS IS WS-SETTINGS-STATUS.
015300
015400     SELECT FCSTDETL-FILE
015500         ASSIGN TO FCSTDETL
015600         ORGANIZATION IS SEQUENTIAL
015700         FILE STATUS IS WS-FCSTDETL-STATUS.
015800
015900     SELECT FCSTSUMM-FILE
016000         ASSIGN TO FCSTSUMM
016100         ORGANIZATION IS SEQUENTIAL
016200         FILE STATUS IS WS-FCSTSUMM-STATUS.
016300
016400     SELECT REPORT-FILE
016500         ASSIGN TO RPTFILE
016600         ORGANIZATION IS SEQUENTIAL
016700         FILE STATUS IS WS-RPTFILE-STATUS.
016800
016900 DATA DIVISION.
017000***************
017100
017200 FILE SECTION.
017300**************
017400
017500*****************************************************************
017600*         INPUT FILE - PRODUCT CATALOG MASTER                    *
017700*****************************************************************
017800
017900 FD  PRODUCTS-FILE
018000     LABEL RECORDS ARE STANDARD.
018100
018200     COPY PRODMAST.
018300
018400*****************************************************************
018500*         INPUT FILE - WEEKLY UNITS SOLD HISTORY                 *
018600*****************************************************************
018700
018800 FD  UNITS-SOLD-FILE
018900     LABEL RECORDS ARE STANDARD.
019000
019100     COPY UNITSLD.
019200
019300*****************************************************************
019400*         INPUT FILE - INVENTORY SNAPSHOT                        *
019500*****************************************************************
019600
019700 FD  INVENTORY-FILE
019800     LABEL RECORDS ARE STANDARD.
019900
020000     COPY INVSNAP.
020100
020200*****************************************************************
020300*         INPUT FILE - VINE PROMOTIONAL CLAIMS                   *
020400*****************************************************************
020500
020600 FD  VINE-CLAIM-FILE
020700     LABEL RECORDS ARE STANDARD.
020800
020900     COPY VINECLM.
021000
021100*****************************************************************
021200*         INPUT FILE - 52-WEEK SEASONALITY CURVE                 *
021300*****************************************************************
021400
021500 FD  SEASONALITY-FILE
021600     LABEL RECORDS ARE STANDARD.
021700
021800     COPY SEASCRV.
021900
022000*****************************************************************
022100*         INPUT FILE - OPTIONAL CALIBRATION OVERRIDE             *
022200*****************************************************************
022300
022400 FD  SETTINGS-FILE
022500     LABEL RECORDS ARE STANDARD.
022600
022700     COPY SETTBL.
022800
022900*****************************************************************
023000*         OUTPUT FILE - FORECAST-RESULT DETAIL                   *
023100*****************************************************************
023200
023300 FD  FCSTDETL-FILE
023400     LABEL RECORDS ARE STANDARD.
023500
023600     COPY FCSTDET.
023700
023800*****************************************************************
023900*         OUTPUT FILE - FORECAST-SUMMARY PER PRODUCT              *
024000*****************************************************************
024100
024200 FD  FCSTSUMM-FILE
024300     LABEL RECORDS ARE STANDARD.
024400
024500     COPY FCSTSUM.
024600
024700*****************************************************************
024800*         OUTPUT FILE - FORECAST SUMMARY REPORT (PRINT)          *
024900*****************************************************************
025000
025100 FD  REPORT-FILE
025200     LABEL RECORDS ARE OMITTED.
025300
025400 01  REPORT-LINE                  PIC X(132).
025500
025600 WORKING-STORAGE SECTION.
025700**************************
025800
025900*****************************************************************
026000*                          SWITCHES                               *
026100*****************************************************************
026200
026300 01  WS-FILE-STATUSES.
026400     05  WS-PRODUCTS-STATUS        PIC XX.
026500     05  WS-UNITSOLD-STATUS        PIC XX.
026600     05  WS-INVENTRY-STATUS        PIC XX.
026700     05  WS-VINECLM-STATUS         PIC XX.
026800     05  WS-SEASONAL-STATUS        PIC XX.
026900     05  WS-SETTINGS-STATUS        PIC XX.
027000     05  WS-FCSTDETL-STATUS        PIC XX.
027100     05  WS-FCSTSUMM-STATUS        PIC XX.
027200     05  WS-RPTFILE-STATUS         PIC XX.
027300
027400 01  WA-EOF-SWITCHES.
027500     05  WA-PRODUCTS-EOF           PIC X       VALUE "N".
027600         88  PRODUCTS-EOF                      VALUE "Y".
027700     05  WA-UNITSOLD-EOF           PIC X       VALUE "N".
027800         88  UNITSOLD-EOF                      VALUE "Y".
027900     05  WA-UNITSOLD-HELD          PIC X       VALUE "N".
028000         88  UNITSOLD-ROW-HELD                 VALUE "Y".
028100     05  WA-VINECLM-EOF            PIC X       VALUE "N".
028200         88  VINECLM-EOF                       VALUE "Y".
028300     05  WA-VINECLM-HELD           PIC X       VALUE "N".
028400         88  VINECLM-ROW-HELD                  VALUE "Y".
028500     05  WA-INVENTRY-HELD          PIC X       VALUE "N".
028600         88  INVENTRY-ROW-HELD                 VALUE "Y".
028700     05  WA-SETTINGS-EOF           PIC X       VALUE "N".
028800         88  SETTINGS-EOF                      VALUE "Y".
028900     05  WA-SETTINGS-PRESENT       PIC X       VALUE "N".
029000         88  SETTINGS-FILE-PRESENT             VALUE "Y".
029100     05  WA-HAVE-INVENTORY         PIC X       VALUE "N".
029200         88  PRODUCT-HAS-INVENTORY             VALUE "Y".
029300     05  WA-REORDER-SWITCH         PIC X       VALUE "N".
029400         88  PRODUCT-IS-REORDER                VALUE "Y".
029500
029600*****************************************************************
029700*                        ACCUMULATORS                             *
029800*****************************************************************
029900
030000 01  WA-ACCUMULATORS.
030100     05  WA-PRODUCT-COUNT          PIC 9(07)    COMP VALUE ZERO.
030200     05  WA-REORDER-COUNT          PIC 9(07)    COMP VALUE ZERO.
030300     05  WA-TOT-UNITS-TO-MAKE      PIC 9(09)    COMP VALUE ZERO.
030400     05  WA-LINE-COUNT             PIC 9(03)    COMP VALUE ZERO.
030500     05  WA-PAGE-COUNT             PIC 9(04)    COMP VALUE ZERO.
030600
030700*****************************************************************
030800*                         WORK AREA                               *
030900*****************************************************************
031000
031100 01  WA-WORK-AREA.
031200     05  WA-ACCEPT-DATE.
031300         10  WA-ACCEPT-YY          PIC 9(02).
031400         10  WA-ACCEPT-MM          PIC 9(02).
031500         10  WA-ACCEPT-DD          PIC 9(02).
031600     05  WA-RUN-DATE-8.
031700         10  WA-RUN-CENTURY        PIC 9(02).
031800         10  WA-RUN-YY             PIC 9(02).
031900         10  WA-RUN-MM             PIC 9(02).
032000         10  WA-RUN-DD             PIC 9(02).
032100     05  WA-RUN-DATE-NUM REDEFINES WA-RUN-DATE-8 PIC 9(08).
032200     05  WA-RUN-DATE-EDIT          PIC 9999/99/99.
032300     05  WA-TODAY-JULIAN           PIC 9(08)    COMP.
032400     05  WA-LEAD-TIME-END-8        PIC 9(08).
032500     05  WA-LEAD-TIME-END-JULIAN   PIC 9(08)    COMP.
032600     05  WA-LEAD-TIME-DAYS         PIC 9(05)    COMP.
032700     05  WA-CURRENT-ASIN           PIC X(10).
032800     05  WA-PRODUCT-AGE-DAYS       PIC 9(07)    COMP.
032900     05  WA-ALGO-CODE              PIC X(05).
033000     05  WA-WK                     PIC 9(02)    COMP.
033100     05  WA-OFF-IDX                PIC 9(02)    COMP.
033200     05  WA-TARGET-IDX             PIC S9(05)   COMP.
033300     05  WA-WEIGHT-WORK            PIC 9(02)    COMP.
033400     05  WA-WEIGHT-SUM             PIC 9(03)    COMP.
033500     05  WA-SMOOTH-ACCUM           PIC 9(09)V99 COMP.
033600     05  WA-ANCHOR-IDX             PIC 9(03)    COMP.
033700     05  WA-BEST-DIFF              PIC S9(07)   COMP.
033800     05  WA-TRIAL-DIFF             PIC S9(07)   COMP.
033900     05  WA-TARGET-JULIAN          PIC 9(08)    COMP.
034000     05  WA-TRIAL-JULIAN           PIC 9(08)    COMP.
034100     05  WA-VEL-R                  PIC 9(07)V99 COMP.
034200     05  WA-VEL-Q                  PIC 9(07)V99 COMP.
034300     05  WA-VEL-ADJ                PIC S9(03)V9999 COMP.
034400     05  WA-VEL-COUNT              PIC 9(02)    COMP.
034500     05  WA-O-VALUE OCCURS 60 TIMES PIC 9(07)V99 COMP.
034600     05  WA-CONV-PEAK-IDX          PIC 9(03)    COMP.
034700     05  WA-CONV-PEAK-VALUE        PIC 9V9999   COMP.
034800     05  WA-CONV-F                 PIC 9V9999   COMP.
034900     05  WA-CONV-WIN-ACCUM         PIC 9(05)V9999 COMP.
035000     05  WA-CONV-WIN-COUNT         PIC 9(02)    COMP.
035100     05  WA-PEAK-ADJ-UNITS         PIC 9(07)V99 COMP.
035200     05  WA-LAST-SEAS-IDX          PIC 9V9999   COMP.
035300     05  WA-LAST-SEAS-FOUND-SW     PIC X        VALUE "N".
035400         88  WA-LAST-SEAS-FOUND                 VALUE "Y".
035500     05  WA-POWER-RATIO            PIC 9V9999   COMP.
035600     05  WA-POWER-RESULT           PIC 9V9999   COMP.
035700     05  WA-POWER-SCALED           PIC 9(05)    COMP.
035800     05  WA-POWER-BASE-IDX         PIC 9(03)    COMP.
035900     05  WA-POWER-FRACTION         PIC 9(02)    COMP.
036000     05  WA-POWER-LOW              PIC 9V9999   COMP.
036100     05  WA-POWER-HIGH             PIC 9V9999   COMP.
036200     05  WA-RUNOUT-START-BAL       PIC 9(09)V99 COMP.
036300     05  WA-RUNOUT-BALANCE         PIC S9(09)V99 COMP.
036400     05  WA-RUNOUT-BAL-BEFORE      PIC S9(09)V99 COMP.
036500     05  WA-RUNOUT-DATE-JULIAN     PIC 9(08)    COMP.
036600     05  WA-RUNOUT-FOUND           PIC X        VALUE "N".
036700         88  RUNOUT-FOUND                       VALUE "Y".
036800     05  WA-OVERLAP-START-JULIAN   PIC 9(08)    COMP.
036900     05  WA-OVERLAP-END-JULIAN     PIC 9(08)    COMP.
037000     05  WA-WEEK-START-JULIAN      PIC 9(08)    COMP.
037100     05  WA-OVERLAP-DAYS           PIC S9(03)   COMP.
037200     05  WA-OVERLAP-PCT            PIC V9999    COMP.
037300     05  WA-TOTAL-INVENTORY        PIC 9(09)    COMP.
037400     05  WA-TOTAL-NEEDED           PIC 9(09)V99 COMP.
037500     05  WA-UNITS-TO-MAKE          PIC 9(09)    COMP.
037600     05  WA-DOI-TOTAL              PIC 9(05)    COMP.
037700     05  WA-DOI-FBA                PIC 9(05)    COMP.
037800     05  WA-RUNOUT-TOTAL-8         PIC 9(08).
037900     05  WA-RUNOUT-FBA-8           PIC 9(08).
038000     05  WA-RUNOUT-TOTAL-8A        PIC 9(08)    COMP.
038100     05  WA-RUNOUT-FBA-8A          PIC 9(08)    COMP.
038200     05  WA-PY-SMOOTH-VALUE        PIC 9(07)V99 COMP.
038300     05  WA-MORE-WEEKS-NEEDED-SW   PIC X        VALUE "N".
038400         88  WA-MORE-WEEKS-NEEDED               VALUE "Y".
038500     05  WA-FCST-LAST-HIST-JULIAN  PIC 9(08)    COMP.
038600     05  WA-FCST-WEEK-JULIAN       PIC 9(08)    COMP.
038700     05  WA-FCST-WEEK-NO           PIC S9(05)   COMP.
038800     05  WA-FCST-WEEKS-ELAPSED     PIC S9(05)   COMP.
038900
039000*****************************************************************
039100*   WORK FIELDS FOR THE Z-700/Z-710 JULIAN DAY NUMBER ROUTINES.  *
039200*   BROKEN OUT TO THEIR OWN GROUP SINCE THEY ARE SCRATCH FIELDS  *
039300*   SHARED ACROSS EVERY DATE CONVERSION IN THE PROGRAM.          *
039400*****************************************************************
039500
039600 01  WA-JULIAN-WORK-AREA.
039700     05  WA-JULIAN-RESULT          PIC 9(08)    COMP.
039800     05  WA-J-CENTURY-HOLD         PIC 9(02)    COMP.
039900     05  WA-J-YEAR                 PIC S9(05)   COMP.
040000     05  WA-J-MONTH                PIC S9(05)   COMP.
040100     05  WA-J-DAY                  PIC S9(05)   COMP.
040200     05  WA-J-MD                   PIC S9(05)   COMP.
040300     05  WA-J-A                    PIC S9(05)   COMP.
040400     05  WA-J-L1                   PIC S9(09)   COMP.
040500     05  WA-J-L2                   PIC S9(09)   COMP.
040600     05  WA-J-L3                   PIC S9(09)   COMP.
040700     05  WA-J-L4                   PIC S9(09)   COMP.
040800     05  WA-J-N                    PIC S9(05)   COMP.
040900     05  WA-J-I                    PIC S9(05)   COMP.
041000     05  WA-J-J                    PIC S9(05)   COMP.
041100     05  WA-J-DAY-OUT              PIC S9(05)   COMP.
041200     05  WA-J-MONTH-OUT            PIC S9(05)   COMP.
041300     05  WA-J-YEAR-OUT             PIC S9(05)   COMP.
041400     05  WA-J-RESULT-DATE-8.
041500         10  WA-J-RESULT-YEAR      PIC 9(04).
041600         10  WA-J-RESULT-MONTH     PIC 9(02).
041700         10  WA-J-RESULT-DAY       PIC 9(02).
041800     05  WA-J-RESULT-DATE REDEFINES WA-J-RESULT-DATE-8 PIC 9(08).
041900
042000*****************************************************************
042100*   EMBEDDED 11-POINT WEIGHTS, DIVISOR 63, CENTERED ON I -- USED  *
042200*   TO BUILD THE SMOOTHED ACTUALS H(I) IN THE 18 MONTH-PLUS PASS  *
042300*****************************************************************
042400
042500 01  ELEVEN-POINT-WEIGHTS-DATA.
042600     05  FILLER                PIC 9(02) VALUE 01.
042700     05  FILLER                PIC 9(02) VALUE 02.
042800     05  FILLER                PIC 9(02) VALUE 04.
042900     05  FILLER                PIC 9(02) VALUE 07.
043000     05  FILLER                PIC 9(02) VALUE 11.
043100     05  FILLER                PIC 9(02) VALUE 13.
043200     05  FILLER                PIC 9(02) VALUE 11.
043300     05  FILLER                PIC 9(02) VALUE 07.
043400     05  FILLER                PIC 9(02) VALUE 04.
043500     05  FILLER                PIC 9(02) VALUE 02.
043600     05  FILLER                PIC 9(02) VALUE 01.
043700
043800 01  ELEVEN-POINT-WEIGHTS REDEFINES ELEVEN-POINT-WEIGHTS-DATA.
043900     05  WT11-WEIGHT OCCURS 11 TIMES PIC 9(02).
044000
044100*****************************************************************
044200*   EMBEDDED 7-POINT WEIGHTS, DIVISOR 25, CENTERED ON THE PRIOR- *
044300*   YEAR ANCHOR -- USED FOR THE PRIOR-YEAR SMOOTH L(F)           *
044400*****************************************************************
044500
044600 01  SEVEN-POINT-WEIGHTS-DATA.
044700     05  FILLER                PIC 9(02) VALUE 01.
044800     05  FILLER                PIC 9(02) VALUE 03.
044900     05  FILLER                PIC 9(02) VALUE 05.
045000     05  FILLER                PIC 9(02) VALUE 07.
045100     05  FILLER                PIC 9(02) VALUE 05.
045200     05  FILLER                PIC 9(02) VALUE 03.
045300     05  FILLER                PIC 9(02) VALUE 01.
045400
045500 01  SEVEN-POINT-WEIGHTS REDEFINES SEVEN-POINT-WEIGHTS-DATA.
045600     05  WT7-WEIGHT OCCURS 7 TIMES PIC 9(02).
045700
045800*****************************************************************
045900*   EMBEDDED X-TO-THE-0.65 INTERPOLATION TABLE.  61 ENTRIES FOR  *
046000*   X = 0.00 THRU 3.00 IN STEPS OF 0.05.  THE 0-6 MONTH ENGINE    *
046100*   SCALES ITS SEASONALITY RATIO TO THE NEAREST TABLE INDEX AND   *
046200*   INTERPOLATES BETWEEN THE TWO SURROUNDING ENTRIES (SEE Z-800)  *
046300*   SINCE THIS COMPILER HAS NO EXPONENT OR LOGARITHM FUNCTION.    *
046400*****************************************************************
046500
046600 01  POWER-TABLE-DATA.
046700     05  FILLER PIC 9V9999 VALUE 0.0025.
046800     05  FILLER PIC 9V9999 VALUE 0.1427.
046900     05  FILLER PIC 9V9999 VALUE 0.2239.
047000     05  FILLER PIC 9V9999 VALUE 0.2914.
047100     05  FILLER PIC 9V9999 VALUE 0.3513.
047200     05  FILLER PIC 9V9999 VALUE 0.4061.
047300     05  FILLER PIC 9V9999 VALUE 0.4572.
047400     05  FILLER PIC 9V9999 VALUE 0.5054.
047500     05  FILLER PIC 9V9999 VALUE 0.5512.
047600     05  FILLER PIC 9V9999 VALUE 0.5951.
047700     05  FILLER PIC 9V9999 VALUE 0.6373.
047800     05  FILLER PIC 9V9999 VALUE 0.6780.
047900     05  FILLER PIC 9V9999 VALUE 0.7175.
048000     05  FILLER PIC 9V9999 VALUE 0.7558.
048100     05  FILLER PIC 9V9999 VALUE 0.7931.
048200     05  FILLER PIC 9V9999 VALUE 0.8294.
048300     05  FILLER PIC 9V9999 VALUE 0.8650.
048400     05  FILLER PIC 9V9999 VALUE 0.8998.
048500     05  FILLER PIC 9V9999 VALUE 0.9338.
048600     05  FILLER PIC 9V9999 VALUE 0.9672.
048700     05  FILLER PIC 9V9999 VALUE 1.0000.
048800     05  FILLER PIC 9V9999 VALUE 1.0322.
048900     05  FILLER PIC 9V9999 VALUE 1.0639.
049000     05  FILLER PIC 9V9999 VALUE 1.0951.
049100     05  FILLER PIC 9V9999 VALUE 1.1258.
049200     05  FILLER PIC 9V9999 VALUE 1.1561.
049300     05  FILLER PIC 9V9999 VALUE 1.1859.
049400     05  FILLER PIC 9V9999 VALUE 1.2154.
049500     05  FILLER PIC 9V9999 VALUE 1.2445.
049600     05  FILLER PIC 9V9999 VALUE 1.2732.
049700     05  FILLER PIC 9V9999 VALUE 1.3015.
049800     05  FILLER PIC 9V9999 VALUE 1.3296.
049900     05  FILLER PIC 9V9999 VALUE 1.3573.
050000     05  FILLER PIC 9V9999 VALUE 1.3847.
050100     05  FILLER PIC 9V9999 VALUE 1.4119.
050200     05  FILLER PIC 9V9999 VALUE 1.4387.
050300     05  FILLER PIC 9V9999 VALUE 1.4653.
050400     05  FILLER PIC 9V9999 VALUE 1.4916.
050500     05  FILLER PIC 9V9999 VALUE 1.5177.
050600     05  FILLER PIC 9V9999 VALUE 1.5436.
050700     05  FILLER PIC 9V9999 VALUE 1.5692.
050800     05  FILLER PIC 9V9999 VALUE 1.5946.
050900     05  FILLER PIC 9V9999 VALUE 1.6197.
051000     05  FILLER PIC 9V9999 VALUE 1.6447.
051100     05  FILLER PIC 9V9999 VALUE 1.6695.
051200     05  FILLER PIC 9V9999 VALUE 1.6940.
051300     05  FILLER PIC 9V9999 VALUE 1.7184.
051400     05  FILLER PIC 9V9999 VALUE 1.7426.
051500     05  FILLER PIC 9V9999 VALUE 1.7666.
051600     05  FILLER PIC 9V9999 VALUE 1.7904.
051700     05  FILLER PIC 9V9999 VALUE 1.8141.
051800     05  FILLER PIC 9V9999 VALUE 1.8376.
051900     05  FILLER PIC 9V9999 VALUE 1.8609.
052000     05  FILLER PIC 9V9999 VALUE 1.8841.
052100     05  FILLER PIC 9V9999 VALUE 1.9072.
052200     05  FILLER PIC 9V9999 VALUE 1.9300.
052300     05  FILLER PIC 9V9999 VALUE 1.9528.
052400     05  FILLER PIC 9V9999 VALUE 1.9754.
052500     05  FILLER PIC 9V9999 VALUE 1.9978.
052600     05  FILLER PIC 9V9999 VALUE 2.0202.
052700     05  FILLER PIC 9V9999 VALUE 2.0423.
052800
052900 01  POWER-TABLE REDEFINES POWER-TABLE-DATA.
053000     05  PT-VALUE OCCURS 61 TIMES PIC 9V9999.
053100
053200*****************************************************************
053300*   SETTINGS TABLE - ELEVEN NAMED CALIBRATION ENTRIES.  DEFAULTS *
053400*   ARE LOADED BY A-200 AND MAY BE OVERRIDDEN BY A-210 FROM THE   *
053500*   OPTIONAL SETTINGS FILE.  A-220 THEN COPIES EACH VALUE INTO    *
053600*   ITS OWN DISCRETE WORKING FIELD FOR THE ARITHMETIC BELOW.      *
053700*****************************************************************
053800
053900 01  WA-SETTINGS-TABLE.
054000     05  WA-SET-IDX            PIC 9(02)    COMP.
054100     05  WA-SETTINGS-ENTRY OCCURS 11 TIMES.
054200         10  WA-SET-NAME       PIC X(30).
054300         10  WA-SET-VALUE      PIC S9(05)V9(04).
054400
054500 01  WA-SETTINGS-EXTRACTED.
054600     05  WA-ST-MULT-0-6M       PIC 9V9999.
054700     05  WA-ST-MULT-6-18M      PIC 9V9999.
054800     05  WA-ST-MULT-18M        PIC 9V9999.
054900     05  WA-ST-DOI-GOAL        PIC 9(05)    COMP.
055000     05  WA-ST-INBOUND-LT      PIC 9(05)    COMP.
055100     05  WA-ST-MFG-LT          PIC 9(05)    COMP.
055200     05  WA-ST-MKT-ADJ         PIC S9V9999.
055300     05  WA-ST-VEL-WEIGHT      PIC S9V9999.
055400     05  WA-ST-VEL-ADJ-FACTOR  PIC S9V9999.
055500     05  WA-ST-SMOOTH-FACTOR   PIC 9V9999.
055600     05  WA-ST-SAFETY-WKS      PIC 9(05)    COMP.
055700
055800*****************************************************************
055900*   SEASONALITY LOOKUP TABLE - 52 ENTRIES, LOADED BY B-100 FROM  *
056000*   THE SEASONAL FILE AND INDEXED BY WEEK-OF-YEAR, 1 THRU 52.    *
056100*****************************************************************
056200
056300 01  WA-SEASON-TABLE.
056400     05  WA-SEASON-IDX          PIC 9(02)    COMP.
056500     05  WA-SEASON-ENTRY OCCURS 52 TIMES.
056600         10  WA-SEASON-INDEX     PIC 9V9999.
056700         10  WA-SEASON-SV-SMOOTH PIC 9(07)V99.
056800
056900*****************************************************************
057000*   SALES HISTORY TABLE - ONE ROW PER ASIN PER WEEK-ENDING DATE, *
057100*   LOADED BY C-210 FROM THE CO-SEQUENTIAL UNITSOLD READ.        *
057200*****************************************************************
057300
057400 01  WA-HISTORY-TABLE.
057500     05  WA-HIST-COUNT         PIC 9(03)    COMP VALUE ZERO.
057600     05  WA-HIST-IDX           PIC 9(03)    COMP.
057700     05  WA-HIST-ENTRY OCCURS 260 TIMES.
057800         10  WA-HIST-WEEK-END    PIC 9(08).
057900         10  WA-HIST-WEEK-NUM    PIC 9(02)    COMP.
058000         10  WA-HIST-UNITS       PIC 9(07)    COMP.
058100         10  WA-HIST-SMOOTH      PIC 9(07)V99 COMP.
058200         10  WA-HIST-DAMPED      PIC 9(07)V99 COMP.
058300         10  WA-HIST-CONV-RATE   PIC 9V9999   COMP.
058400         10  WA-HIST-ADJ-UNITS   PIC 9(07)V99 COMP.
058500
058600*****************************************************************
058700*   VINE CLAIM TABLE - ONE ROW PER CLAIM, LOADED BY C-230 FROM   *
058800*   THE CO-SEQUENTIAL VINECLM READ.                               *
058900*****************************************************************
059000
059100 01  WA-VINE-TABLE.
059200     05  WA-VINE-COUNT         PIC 9(03)    COMP VALUE ZERO.
059300     05  WA-VINE-IDX           PIC 9(03)    COMP.
059400     05  WA-VINE-ENTRY OCCURS 60 TIMES.
059500         10  WA-VINE-DATE        PIC 9(08).
059600         10  WA-VINE-UNITS       PIC 9(05)    COMP.
059700
059800*****************************************************************
059900*   FORECAST TABLE - ONE ROW PER FUTURE WEEK-ENDING DATE, BUILT  *
060000*   BY WHICHEVER ALGORITHM C-300 SELECTS AND CONSUMED BY THE      *
060100*   LEAD-TIME / UNITS-TO-MAKE / DOI POST-PROCESSOR IN G-100.      *
060200*****************************************************************
060300
060400 01  WA-FORECAST-TABLE.
060500     05  WA-FCST-COUNT         PIC 9(03)    COMP VALUE ZERO.
060600     05  WA-FCST-IDX           PIC 9(03)    COMP.
060700     05  WA-FCST-ENTRY OCCURS 60 TIMES.
060800         10  WA-FCST-WEEK-END     PIC 9(08).
060900         10  WA-FCST-WEEK-NUM     PIC 9(02)    COMP.
061000         10  WA-FCST-JULIAN       PIC 9(08)    COMP.
061100         10  WA-FCST-UNITS        PIC 9(07)V99 COMP.
061200         10  WA-FCST-UNITS-NEEDED PIC 9(07)V99 COMP.
061300
061400*****************************************************************
061500*                      REPORT LINE GROUPS                        *
061600*****************************************************************
061700
061800 01  REPORT-HEADINGS.
061900     05  RH-LINE-1.
062000         10  FILLER             PIC X(06) VALUE "DATE: ".
062100         10  RH-DATE            PIC 9999/99/99.
062200         10  FILLER             PIC X(34) VALUE SPACES.
062300         10  FILLER             PIC X(37)
062400             VALUE "TPS AUTOFORECAST - FORECAST SUMMARY".
062500         10  FILLER             PIC X(34) VALUE SPACES.
062600         10  FILLER             PIC X(05) VALUE "PAGE:".
062700         10  RH-PAGE-COUNT      PIC ZZZ9.
062800     05  RH-LINE-2.
062900         10  FILLER             PIC X(10) VALUE "ASIN".
063000         10  FILLER             PIC X(08) VALUE "ALGO".
063100         10  FILLER             PIC X(10) VALUE "TOTAL-INV".
063200         10  FILLER             PIC X(10) VALUE "FBA-INV".
063300         10  FILLER             PIC X(14) VALUE "TOTAL-NEEDED".
063400         10  FILLER             PIC X(10) VALUE "UNITS-MAKE".
063500         10  FILLER             PIC X(08) VALUE "DOI-TOT".
063600         10  FILLER             PIC X(08) VALUE "DOI-FBA".
063700         10  FILLER             PIC X(12) VALUE "RUN-OUT".
063800         10  FILLER             PIC X(10) VALUE "FLAG".
063900     05  RH-LINE-3.
064000         10  FILLER             PIC X(132) VALUE ALL "-".
064100
064200 01  DETAIL-LINE.
064300     05  DL-ASIN               PIC X(11).
064400     05  DL-ALGO               PIC X(08).
064500     05  DL-TOTAL-INV          PIC ZZZZ,ZZ9.
064600     05  FILLER                PIC X(03).
064700     05  DL-FBA-INV            PIC ZZZZ,ZZ9.
064800     05  FILLER                PIC X(04).
064900     05  DL-TOTAL-NEEDED       PIC Z,ZZZ,ZZ9.99.
065000     05  FILLER                PIC X(03).
065100     05  DL-UNITS-TO-MAKE      PIC ZZZZ,ZZ9.
065200     05  FILLER                PIC X(03).
065300     05  DL-DOI-TOTAL          PIC ZZZZ9.
065400     05  FILLER                PIC X(03).
065500     05  DL-DOI-FBA            PIC ZZZZ9.
065600     05  FILLER                PIC X(03).
065700     05  DL-RUN-OUT            PIC 9999-99-99.
065800     05  FILLER                PIC X(02).
065900     05  DL-FLAG               PIC X(08).
066000
066100 01  SUMMARY-LINE.
066200     05  FILLER                PIC X(06) VALUE "TOTAL ".
066300     05  SL-PRODUCT-COUNT      PIC ZZZ,ZZ9.
066400     05  FILLER                PIC X(25)
066500         VALUE " PRODUCTS, UNITS TO MAKE ".
066600     05  SL-UNITS-TO-MAKE      PIC ZZZ,ZZZ,ZZ9.
066700     05  FILLER                PIC X(17) VALUE ", REORDER FLAGS ".
066800     05  SL-REORDER-COUNT      PIC ZZZ,ZZ9.
066900
067000 PROCEDURE DIVISION.
067100********************
067200
067300*****************************************************************
067400*                      MAIN CONTROL PARAGRAPH                    *
067500*****************************************************************
067600
067700 A-100-MAIN-CONTROL.
067800
067900     PERFORM A-110-INITIALIZATION.
068000     PERFORM A-200-LOAD-SETTINGS-DEFAULTS.
068100     PERFORM A-210-APPLY-SETTINGS-OVERRIDE.
068200     PERFORM A-220-EXTRACT-SETTINGS.
068300     PERFORM B-100-LOAD-SEASONALITY-TABLE.
068400     PERFORM H-100-PRINT-HEADINGS.
068500     PERFORM C-100-PROCESS-PRODUCTS
068600         UNTIL PRODUCTS-EOF.
068700     PERFORM H-300-PRINT-FINAL-TOTALS.
068800     PERFORM I-100-WRAP-UP.
068900     STOP RUN.
069000
069100 A-110-INITIALIZATION.
069200
069300     OPEN INPUT  PRODUCTS-FILE
069400                 UNITS-SOLD-FILE
069500                 INVENTORY-FILE
069600                 VINE-CLAIM-FILE
069700                 SEASONALITY-FILE.
069800     OPEN OUTPUT FCSTDETL-FILE
069900                 FCSTSUMM-FILE
070000                 REPORT-FILE.
070100
070200     ACCEPT WA-ACCEPT-DATE FROM DATE.
070300     IF WA-ACCEPT-YY < 50
070400         MOVE 20 TO WA-RUN-CENTURY
070500     ELSE
070600         MOVE 19 TO WA-RUN-CENTURY.
070700     MOVE WA-ACCEPT-YY TO WA-RUN-YY.
070800     MOVE WA-ACCEPT-MM TO WA-RUN-MM.
070900     MOVE WA-ACCEPT-DD TO WA-RUN-DD.
071000     MOVE WA-RUN-DATE-NUM TO WA-RUN-DATE-EDIT RH-DATE.
071100     MOVE WA-RUN-DATE-NUM TO WA-TARGET-JULIAN.
071200
071300     MOVE WA-RUN-CENTURY TO WA-J-CENTURY-HOLD.
071400
071500     PERFORM Z-700-DATE-TO-JULIAN.
071600     MOVE WA-JULIAN-RESULT TO WA-TODAY-JULIAN.
071700
071800     OPEN INPUT SETTINGS-FILE.
071900     IF WS-SETTINGS-STATUS = "00"
072000         SET SETTINGS-FILE-PRESENT TO TRUE
072100     ELSE
072200         SET WA-SETTINGS-EOF TO "N"
072300         MOVE "N" TO WA-SETTINGS-PRESENT.
072400
072500     MOVE "N" TO WA-PRODUCTS-EOF.
072600     MOVE "N" TO WA-UNITSOLD-EOF.
072700     MOVE "N" TO WA-UNITSOLD-HELD.
072800     MOVE "N" TO WA-VINECLM-EOF.
072900     MOVE "N" TO WA-VINECLM-HELD.
073000     MOVE "N" TO WA-INVENTRY-HELD.
073100
073200     READ PRODUCTS-FILE
073300         AT END SET PRODUCTS-EOF TO TRUE.
073400     IF NOT PRODUCTS-EOF
073500         READ UNITS-SOLD-FILE
073600             AT END SET UNITSOLD-EOF TO TRUE.
073700     IF NOT UNITSOLD-EOF
073800         SET UNITSOLD-ROW-HELD TO TRUE.
073900     READ VINE-CLAIM-FILE
074000         AT END SET VINECLM-EOF TO TRUE.
074100     IF NOT VINECLM-EOF
074200         SET VINECLM-ROW-HELD TO TRUE.
074300     READ INVENTORY-FILE
074400         AT END CONTINUE.
074500     SET INVENTORY-ROW-HELD TO TRUE.
074600
074700*****************************************************************
074800*   U7 - SETTINGS TABLE, ELEVEN DEFAULTS.  SEE THE PROGRAM       *
074900*   NARRATIVE IN AFIMPORT, AF-0044, FOR THE OVERRIDE FEED.        *
075000*****************************************************************
075100
075200 A-200-LOAD-SETTINGS-DEFAULTS.
075300
075400     MOVE "FORECAST_MULTIPLIER"          TO WA-SET-NAME(1).
075500     MOVE 3.1000                         TO WA-SET-VALUE(1).
075600     MOVE "FORECAST_MULTIPLIER_6_18M"    TO WA-SET-NAME(2).
075700     MOVE 0.4000                         TO WA-SET-VALUE(2).
075800     MOVE "FORECAST_MULTIPLIER_18M"      TO WA-SET-NAME(3).
075900     MOVE 1.4000                         TO WA-SET-VALUE(3).
076000     MOVE "AMAZON_DOI_GOAL"              TO WA-SET-NAME(4).
076100     MOVE 120.0000                       TO WA-SET-VALUE(4).
076200     MOVE "INBOUND_LEAD_TIME"            TO WA-SET-NAME(5).
076300     MOVE 30.0000                        TO WA-SET-VALUE(5).
076400     MOVE "MANUFACTURE_LEAD_TIME"        TO WA-SET-NAME(6).
076500     MOVE 7.0000                         TO WA-SET-VALUE(6).
076600     MOVE "MARKET_ADJUSTMENT"            TO WA-SET-NAME(7).
076700     MOVE 0.0500                         TO WA-SET-VALUE(7).
076800     MOVE "VELOCITY_WEIGHT"              TO WA-SET-NAME(8).
076900     MOVE 0.1500                         TO WA-SET-VALUE(8).
077000     MOVE "VELOCITY_ADJ_FACTOR"          TO WA-SET-NAME(9).
077100     MOVE 0.1000                         TO WA-SET-VALUE(9).
077200     MOVE "SMOOTHING_FACTOR"             TO WA-SET-NAME(10).
077300     MOVE 0.8500                         TO WA-SET-VALUE(10).
077400     MOVE "SAFETY_STOCK_WEEKS"           TO WA-SET-NAME(11).
077500     MOVE 4.0000                         TO WA-SET-VALUE(11).
077600
077700 A-210-APPLY-SETTINGS-OVERRIDE.
077800
077900     IF NOT SETTINGS-FILE-PRESENT
078000         GO TO A-210-EXIT.
078100
078200     PERFORM A-211-READ-ONE-SETTING
078300         UNTIL SETTINGS-EOF.
078400
078500     CLOSE SETTINGS-FILE.
078600
078700 A-210-EXIT.
078800     EXIT.
078900
079000 A-211-READ-ONE-SETTING.
079100
079200     READ SETTINGS-FILE
079300         AT END SET SETTINGS-EOF TO TRUE
079400         NOT AT END PERFORM A-212-OVERRIDE-ONE-ENTRY.
079500
079600 A-212-OVERRIDE-ONE-ENTRY.
079700
079800     PERFORM A-213-TEST-ONE-SETTING-NAME
079900         VARYING WA-SET-IDX FROM 1 BY 1
080000         UNTIL WA-SET-IDX > 11.
080100
080200 A-213-TEST-ONE-SETTING-NAME.
080300
080400     IF WA-SET-NAME(WA-SET-IDX) = ST-NAME
080500         MOVE ST-VALUE TO WA-SET-VALUE(WA-SET-IDX).
080600
080700 A-220-EXTRACT-SETTINGS.
080800
080900     MOVE WA-SET-VALUE(1)  TO WA-ST-MULT-0-6M.
081000     MOVE WA-SET-VALUE(2)  TO WA-ST-MULT-6-18M.
081100     MOVE WA-SET-VALUE(3)  TO WA-ST-MULT-18M.
081200     MOVE WA-SET-VALUE(4)  TO WA-ST-DOI-GOAL.
081300     MOVE WA-SET-VALUE(5)  TO WA-ST-INBOUND-LT.
081400     MOVE WA-SET-VALUE(6)  TO WA-ST-MFG-LT.
081500     MOVE WA-SET-VALUE(7)  TO WA-ST-MKT-ADJ.
081600     MOVE WA-SET-VALUE(8)  TO WA-ST-VEL-WEIGHT.
081700     MOVE WA-SET-VALUE(9)  TO WA-ST-VEL-ADJ-FACTOR.
081800     MOVE WA-SET-VALUE(10) TO WA-ST-SMOOTH-FACTOR.
081900     MOVE WA-SET-VALUE(11) TO WA-ST-SAFETY-WKS.
082000
082100     COMPUTE WA-LEAD-TIME-DAYS =
082200         WA-ST-DOI-GOAL + WA-ST-INBOUND-LT + WA-ST-MFG-LT.
082300
082400     COMPUTE WA-TARGET-JULIAN = WA-TODAY-JULIAN + WA-LEAD-TIME-DAYS.
082500     MOVE WA-TARGET-JULIAN TO WA-LEAD-TIME-END-JULIAN.
082600     PERFORM Z-710-JULIAN-TO-DATE.
082700     MOVE WA-J-RESULT-DATE TO WA-LEAD-TIME-END-8.
082800
082900*****************************************************************
083000*   U1 (CONSUMED HERE) - LOAD THE 52-WEEK SEASONALITY TABLE      *
083100*****************************************************************
083200
083300 B-100-LOAD-SEASONALITY-TABLE.
083400
083500     PERFORM B-105-DEFAULT-ONE-WEEK
083600         VARYING WA-SEASON-IDX FROM 1 BY 1
083700         UNTIL WA-SEASON-IDX > 52.
083800
083900     PERFORM B-110-READ-ONE-SEASON-ROW
084000         UNTIL WS-SEASONAL-STATUS = "10".
084100
084200     CLOSE SEASONALITY-FILE.
084300
084400 B-105-DEFAULT-ONE-WEEK.
084500
084600     MOVE 1.0000 TO WA-SEASON-INDEX(WA-SEASON-IDX).
084700     MOVE 100.00 TO WA-SEASON-SV-SMOOTH(WA-SEASON-IDX).
084800
084900 B-110-READ-ONE-SEASON-ROW.
085000
085100     READ SEASONALITY-FILE
085200         AT END CONTINUE
085300         NOT AT END
085400             MOVE SE-INDEX         TO WA-SEASON-INDEX(SE-WEEK)
085500             MOVE SE-SV-SMOOTH-ENV TO WA-SEASON-SV-SMOOTH(SE-WEEK).
085600
085700*****************************************************************
085800*   U6 - MASTER DRIVER.  ONE PRODUCT PER PASS.                  *
085900*****************************************************************
086000
086100 C-100-PROCESS-PRODUCTS.
086200
086300     MOVE PROD-ASIN TO WA-CURRENT-ASIN.
086400     ADD 1 TO WA-PRODUCT-COUNT.
086500
086600     PERFORM C-210-LOAD-HISTORY.
086700     PERFORM C-220-LOAD-INVENTORY.
086800     PERFORM C-230-LOAD-VINE-CLAIMS.
086900     PERFORM C-300-SELECT-ALGORITHM.
087000
087100     READ PRODUCTS-FILE
087200         AT END SET PRODUCTS-EOF TO TRUE.
087300
087400*****************************************************************
087500*   CO-SEQUENTIAL FETCH OF SALES HISTORY FOR WA-CURRENT-ASIN     *
087600*****************************************************************
087700
087800 C-210-LOAD-HISTORY.
087900
088000     MOVE ZERO TO WA-HIST-COUNT.
088100
088200     PERFORM C-211-TAKE-ONE-HISTORY-ROW
088300         UNTIL UNITSOLD-EOF
088400         OR US-ASIN > WA-CURRENT-ASIN.
088500
088600 C-211-TAKE-ONE-HISTORY-ROW.
088700
088800     IF US-ASIN = WA-CURRENT-ASIN
088900         ADD 1 TO WA-HIST-COUNT
089000         MOVE US-WEEK-END TO WA-HIST-WEEK-END(WA-HIST-COUNT)
089100         MOVE US-WEEK-NUM TO WA-HIST-WEEK-NUM(WA-HIST-COUNT)
089200         MOVE US-UNITS    TO WA-HIST-UNITS(WA-HIST-COUNT).
089300
089400     READ UNITS-SOLD-FILE
089500         AT END SET UNITSOLD-EOF TO TRUE.
089600
089700*****************************************************************
089800*   FETCH THE INVENTORY SNAPSHOT FOR WA-CURRENT-ASIN, IF ANY     *
089900*****************************************************************
090000
090100 C-220-LOAD-INVENTORY.
090200
090300     MOVE "N" TO WA-HAVE-INVENTORY.
090400     MOVE ZERO TO WA-TOTAL-INVENTORY.
090500     MOVE ZERO TO FS-FBA-INV.
090600
090700     IF NOT INVENTRY-ROW-HELD
090800         GO TO C-220-EXIT.
090900
091000     IF IN-ASIN = WA-CURRENT-ASIN
091100         SET PRODUCT-HAS-INVENTORY TO TRUE
091200         COMPUTE WA-TOTAL-INVENTORY =
091300             IN-FBA-AVAILABLE + IN-FBA-RESERVED + IN-FBA-INBOUND
091400             + IN-AWD-AVAILABLE + IN-AWD-RESERVED + IN-AWD-INBOUND
091500             + IN-AWD-OUTBOUND-FBA
091600         MOVE IN-FBA-AVAILABLE TO FS-FBA-INV
091700         READ INVENTORY-FILE
091800             AT END MOVE "N" TO WA-INVENTRY-HELD.
091900
092000 C-220-EXIT.
092100     EXIT.
092200
092300*****************************************************************
092400*   CO-SEQUENTIAL FETCH OF VINE CLAIMS FOR WA-CURRENT-ASIN        *
092500*****************************************************************
092600
092700 C-230-LOAD-VINE-CLAIMS.
092800
092900     MOVE ZERO TO WA-VINE-COUNT.
093000
093100     PERFORM C-231-TAKE-ONE-VINE-ROW
093200         UNTIL VINECLM-EOF
093300         OR VC-ASIN > WA-CURRENT-ASIN.
093400
093500 C-231-TAKE-ONE-VINE-ROW.
093600
093700     IF VC-ASIN = WA-CURRENT-ASIN
093800         ADD 1 TO WA-VINE-COUNT
093900         MOVE VC-CLAIM-DATE TO WA-VINE-DATE(WA-VINE-COUNT)
094000         MOVE VC-UNITS      TO WA-VINE-UNITS(WA-VINE-COUNT).
094100
094200     READ VINE-CLAIM-FILE
094300         AT END SET VINECLM-EOF TO TRUE.
094400
094500*****************************************************************
094600*   U6 - AGE-BASED ALGORITHM SELECTION                           *
094700*****************************************************************
094800
094900 C-300-SELECT-ALGORITHM.
095000
095100     MOVE ZERO TO WA-FCST-COUNT.
095200     MOVE "N"  TO WA-REORDER-SWITCH.
095300
095400     IF WA-HIST-COUNT = 0
095500         MOVE "NONE"  TO WA-ALGO-CODE
095600         MOVE ZERO TO WA-UNITS-TO-MAKE WA-DOI-TOTAL WA-DOI-FBA
095700         MOVE WA-RUN-DATE-NUM TO WA-RUNOUT-TOTAL-8 WA-RUNOUT-FBA-8
095800         GO TO C-300-WRITE-SUMMARY.
095900
096000     MOVE WA-HIST-WEEK-END(1) TO WA-TARGET-JULIAN.
096100     PERFORM Z-700-DATE-TO-JULIAN.
096200     COMPUTE WA-PRODUCT-AGE-DAYS =
096300         WA-TODAY-JULIAN - WA-JULIAN-RESULT.
096400
096500     IF WA-PRODUCT-AGE-DAYS < 183
096600         MOVE "0-6M " TO WA-ALGO-CODE
096700         PERFORM F-100-RUN-0-6M-FORECAST
096800     ELSE
096900         IF WA-PRODUCT-AGE-DAYS < 548
097000             MOVE "6-18M" TO WA-ALGO-CODE
097100             PERFORM E-100-RUN-6-18M-FORECAST
097200         ELSE
097300             MOVE "18M+ " TO WA-ALGO-CODE
097400             PERFORM D-100-RUN-18M-FORECAST.
097500
097600     PERFORM G-100-RUN-POST-PROCESSOR.
097700
097800 C-300-WRITE-SUMMARY.
097900
098000     PERFORM G-180-WRITE-FORECAST-SUMMARY.
098100     PERFORM H-200-PRINT-DETAIL-LINE.
098200
098300*****************************************************************
098400*   WRITE ONE FORECAST-RESULT DETAIL ROW.  CALLED ONCE PER       *
098500*   FORECAST WEEK BY WHICHEVER ALGORITHM IS RUNNING.              *
098600*****************************************************************
098700
098800 C-400-WRITE-FORECAST-DETAIL.
098900
099000     MOVE WA-CURRENT-ASIN              TO FR-ASIN.
099100     MOVE WA-FCST-WEEK-END(WA-FCST-IDX) TO FR-WEEK-END.
099200     MOVE WA-ALGO-CODE                 TO FR-ALGO.
099300     MOVE WA-FCST-UNITS(WA-FCST-IDX)    TO FR-FORECAST-UNITS.
099400     MOVE WA-SEASON-INDEX(WA-FCST-WEEK-NUM(WA-FCST-IDX))
099500                                        TO FR-SEAS-INDEX.
099600     MOVE WA-FCST-UNITS-NEEDED(WA-FCST-IDX) TO FR-UNITS-NEEDED.
099700
099800     WRITE FORECAST-RESULT-RECORD.
099900
100000*****************************************************************
100100*   U2 - 18 MONTH-PLUS PRIOR-YEAR WEIGHTED SMOOTHING ALGORITHM   *
100200*****************************************************************
100300
100400 D-100-RUN-18M-FORECAST.
100500
100600     PERFORM D-110-BUILD-SMOOTHED-ACTUALS.
100700     PERFORM D-120-BUILD-DAMPED-ACTUALS.
100800     PERFORM D-130-COMPUTE-VELOCITY-ADJUSTMENT.
100900     PERFORM D-140-BUILD-FORECAST-WEEKS.
101000
101100 D-110-BUILD-SMOOTHED-ACTUALS.
101200
101300     PERFORM D-111-SMOOTH-ONE-ROW
101400         VARYING WA-HIST-IDX FROM 1 BY 1
101500         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
101600
101700 D-111-SMOOTH-ONE-ROW.
101800
101900     MOVE ZERO TO WA-SMOOTH-ACCUM.
102000     MOVE ZERO TO WA-WEIGHT-SUM.
102100
102200     PERFORM D-112-SMOOTH-ONE-OFFSET
102300         VARYING WA-OFF-IDX FROM 1 BY 1
102400         UNTIL WA-OFF-IDX > 11.
102500
102600     IF WA-WEIGHT-SUM > 0
102700         COMPUTE WA-HIST-SMOOTH(WA-HIST-IDX) ROUNDED =
102800             WA-SMOOTH-ACCUM / WA-WEIGHT-SUM
102900     ELSE
103000         MOVE ZERO TO WA-HIST-SMOOTH(WA-HIST-IDX).
103100
103200 D-112-SMOOTH-ONE-OFFSET.
103300
103400     COMPUTE WA-TARGET-IDX = WA-HIST-IDX + WA-OFF-IDX - 6.
103500     IF WA-TARGET-IDX >= 1 AND WA-TARGET-IDX <= WA-HIST-COUNT
103600         MOVE WT11-WEIGHT(WA-OFF-IDX) TO WA-WEIGHT-WORK
103700         ADD WA-WEIGHT-WORK TO WA-WEIGHT-SUM
103800         COMPUTE WA-SMOOTH-ACCUM = WA-SMOOTH-ACCUM +
103900             (WA-HIST-UNITS(WA-TARGET-IDX) * WA-WEIGHT-WORK).
104000
104100 D-120-BUILD-DAMPED-ACTUALS.
104200
104300     PERFORM D-121-DAMP-ONE-ROW
104400         VARYING WA-HIST-IDX FROM 1 BY 1
104500         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
104600
104700 D-121-DAMP-ONE-ROW.
104800
104900     COMPUTE WA-HIST-DAMPED(WA-HIST-IDX) ROUNDED =
105000         WA-HIST-SMOOTH(WA-HIST-IDX) * WA-ST-SMOOTH-FACTOR.
105100
105200*****************************************************************
105300*   VELOCITY ADJUSTMENT - RECENT 4 WEEKS VS. THE 4 WEEKS          *
105400*   CENTERED ON (TODAY - 364 DAYS)                                *
105500*****************************************************************
105600
105700 D-130-COMPUTE-VELOCITY-ADJUSTMENT.
105800
105900     MOVE WA-TODAY-JULIAN TO WA-TARGET-JULIAN.
106000     PERFORM D-131-FIND-ANCHOR-FOR-JULIAN.
106100     MOVE WA-ANCHOR-IDX TO WA-HIST-IDX.
106200
106300     MOVE ZERO TO WA-VEL-R WA-VEL-COUNT.
106400     PERFORM D-132-ACCUM-RECENT-WEEK
106500         VARYING WA-OFF-IDX FROM 0 BY 1
106600         UNTIL WA-OFF-IDX > 3.
106700     IF WA-VEL-COUNT > 0
106800         COMPUTE WA-VEL-R ROUNDED = WA-VEL-R / WA-VEL-COUNT.
106900
107000     COMPUTE WA-TARGET-JULIAN = WA-TODAY-JULIAN - 364.
107100     PERFORM D-131-FIND-ANCHOR-FOR-JULIAN.
107200
107300     MOVE ZERO TO WA-VEL-Q WA-VEL-COUNT.
107400     PERFORM D-133-ACCUM-PRIOR-WEEK
107500         VARYING WA-OFF-IDX FROM -1 BY 1
107600         UNTIL WA-OFF-IDX > 2.
107700     IF WA-VEL-COUNT > 0
107800         COMPUTE WA-VEL-Q ROUNDED = WA-VEL-Q / WA-VEL-COUNT.
107900
108000     IF WA-VEL-Q > 0
108100         COMPUTE WA-VEL-ADJ ROUNDED =
108200             ((WA-VEL-R - WA-VEL-Q) / WA-VEL-Q) * WA-ST-VEL-ADJ-FACTOR
108300     ELSE
108400         MOVE ZERO TO WA-VEL-ADJ.
108500
108600*****************************************************************
108700*   FIND THE HISTORY ROW WHOSE WEEK-END IS CLOSEST TO THE         *
108800*   JULIAN DAY CURRENTLY HELD IN WA-TARGET-JULIAN.  USED BOTH     *
108900*   FOR THE VELOCITY WINDOW AND FOR THE PRIOR-YEAR ANCHOR.        *
109000*****************************************************************
109100
109200 D-131-FIND-ANCHOR-FOR-JULIAN.
109300
109400     MOVE 1 TO WA-ANCHOR-IDX.
109500     MOVE WA-HIST-WEEK-END(1) TO WA-TRIAL-JULIAN.
109600     PERFORM Z-700-DATE-TO-JULIAN.
109700     COMPUTE WA-BEST-DIFF = WA-TARGET-JULIAN - WA-JULIAN-RESULT.
109800     IF WA-BEST-DIFF < 0
109900         COMPUTE WA-BEST-DIFF = 0 - WA-BEST-DIFF.
110000
110100     PERFORM D-134-TEST-ONE-ANCHOR-ROW
110200         VARYING WA-HIST-IDX FROM 2 BY 1
110300         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
110400
110500 D-134-TEST-ONE-ANCHOR-ROW.
110600
110700     MOVE WA-HIST-WEEK-END(WA-HIST-IDX) TO WA-TRIAL-JULIAN.
110800     PERFORM Z-700-DATE-TO-JULIAN.
110900     COMPUTE WA-TRIAL-DIFF = WA-TARGET-JULIAN - WA-JULIAN-RESULT.
111000     IF WA-TRIAL-DIFF < 0
111100         COMPUTE WA-TRIAL-DIFF = 0 - WA-TRIAL-DIFF.
111200
111300     IF WA-TRIAL-DIFF < WA-BEST-DIFF
111400         MOVE WA-TRIAL-DIFF TO WA-BEST-DIFF
111500         MOVE WA-HIST-IDX   TO WA-ANCHOR-IDX.
111600
111700 D-132-ACCUM-RECENT-WEEK.
111800
111900     COMPUTE WA-TARGET-IDX = WA-HIST-IDX - WA-OFF-IDX.
112000     IF WA-TARGET-IDX >= 1 AND WA-TARGET-IDX <= WA-HIST-COUNT
112100         ADD WA-HIST-UNITS(WA-TARGET-IDX) TO WA-VEL-R
112200         ADD 1 TO WA-VEL-COUNT.
112300
112400 D-133-ACCUM-PRIOR-WEEK.
112500
112600     COMPUTE WA-TARGET-IDX = WA-ANCHOR-IDX + WA-OFF-IDX.
112700     IF WA-TARGET-IDX >= 1 AND WA-TARGET-IDX <= WA-HIST-COUNT
112800         ADD WA-HIST-UNITS(WA-TARGET-IDX) TO WA-VEL-Q
112900         ADD 1 TO WA-VEL-COUNT.
113000
113100*****************************************************************
113200*   BUILD THE 18 MONTH-PLUS FORECAST WEEKS, ONE PER PASS          *
113300*****************************************************************
113400
113500 D-140-BUILD-FORECAST-WEEKS.
113600
113700     PERFORM Z-720-FIND-FIRST-FORECAST-WEEK.
113800
113900     PERFORM D-141-BUILD-ONE-WEEK
114000         VARYING WA-FCST-IDX FROM 1 BY 1
114100         UNTIL WA-FCST-IDX > 60
114200         OR NOT WA-MORE-WEEKS-NEEDED.
114300
114400     COMPUTE WA-FCST-COUNT = WA-FCST-IDX - 1.
114500
114600     PERFORM D-170-BLEND-ONE-WEEK
114700         VARYING WA-FCST-IDX FROM 1 BY 1
114800         UNTIL WA-FCST-IDX > WA-FCST-COUNT.
114900
115000 D-141-BUILD-ONE-WEEK.
115100
115200     IF WA-FCST-IDX > 1
115300         PERFORM Z-730-ADVANCE-ONE-WEEK.
115400
115500     MOVE WA-FCST-WEEK-JULIAN TO WA-FCST-JULIAN(WA-FCST-IDX).
115600     MOVE WA-J-RESULT-DATE    TO WA-FCST-WEEK-END(WA-FCST-IDX).
115700     MOVE WA-FCST-WEEK-NO     TO WA-FCST-WEEK-NUM(WA-FCST-IDX).
115800
115900     MOVE WA-FCST-JULIAN(WA-FCST-IDX) TO WA-TARGET-JULIAN.
116000     COMPUTE WA-TARGET-JULIAN = WA-TARGET-JULIAN - 364.
116100     PERFORM D-131-FIND-ANCHOR-FOR-JULIAN.
116200     PERFORM D-160-PRIOR-YEAR-SMOOTH.
116300
116400     COMPUTE WA-O-VALUE(WA-FCST-IDX) ROUNDED =
116500         WA-PY-SMOOTH-VALUE
116600         * (1 + WA-ST-MKT-ADJ + (WA-VEL-ADJ * WA-ST-VEL-WEIGHT))
116700         * WA-ST-MULT-18M.
116800
116900     IF WA-FCST-JULIAN(WA-FCST-IDX) >
117000             WA-LEAD-TIME-END-JULIAN + 21
117100         AND WA-FCST-IDX >= 52
117200         SET WA-MORE-WEEKS-NEEDED TO FALSE
117300     ELSE
117400         SET WA-MORE-WEEKS-NEEDED TO TRUE.
117500
117600*****************************************************************
117700*   PRIOR-YEAR SMOOTH L(F) - 7-POINT WEIGHTED AVERAGE OF THE      *
117800*   DAMPED ACTUALS, CENTERED ON THE PRIOR-YEAR ANCHOR ROW          *
117900*****************************************************************
118000
118100 D-160-PRIOR-YEAR-SMOOTH.
118200
118300     MOVE ZERO TO WA-SMOOTH-ACCUM.
118400     MOVE ZERO TO WA-WEIGHT-SUM.
118500
118600     PERFORM D-161-SMOOTH-ONE-PY-OFFSET
118700         VARYING WA-OFF-IDX FROM 1 BY 1
118800         UNTIL WA-OFF-IDX > 7.
118900
119000     IF WA-WEIGHT-SUM > 0
119100         COMPUTE WA-PY-SMOOTH-VALUE ROUNDED =
119200             WA-SMOOTH-ACCUM / WA-WEIGHT-SUM
119300     ELSE
119400         MOVE ZERO TO WA-PY-SMOOTH-VALUE.
119500
119600 D-161-SMOOTH-ONE-PY-OFFSET.
119700
119800     COMPUTE WA-TARGET-IDX = WA-ANCHOR-IDX + WA-OFF-IDX - 4.
119900     IF WA-TARGET-IDX >= 1 AND WA-TARGET-IDX <= WA-HIST-COUNT
120000         MOVE WT7-WEIGHT(WA-OFF-IDX) TO WA-WEIGHT-WORK
120100         ADD WA-WEIGHT-WORK TO WA-WEIGHT-SUM
120200         COMPUTE WA-SMOOTH-ACCUM = WA-SMOOTH-ACCUM +
120300             (WA-HIST-DAMPED(WA-TARGET-IDX) * WA-WEIGHT-WORK).
120400
120500*****************************************************************
120600*   FINAL BLEND - P(F) = AVERAGE OF O(F) AND O(F+1), LAST WEEK    *
120700*   CARRIES O(F) UNCHANGED                                        *
120800*****************************************************************
120900
121000 D-170-BLEND-ONE-WEEK.
121100
121200     IF WA-FCST-IDX = WA-FCST-COUNT
121300         MOVE WA-O-VALUE(WA-FCST-IDX) TO WA-FCST-UNITS(WA-FCST-IDX)
121400     ELSE
121500         COMPUTE WA-FCST-UNITS(WA-FCST-IDX) ROUNDED =
121600             (WA-O-VALUE(WA-FCST-IDX) + WA-O-VALUE(WA-FCST-IDX + 1))
121700             / 2.
121800
121900     PERFORM C-400-WRITE-FORECAST-DETAIL.
122000
122100*****************************************************************
122200*   U3 - 6-18 MONTH CONVERSION-RATE ALGORITHM                    *
122300*****************************************************************
122400
122500 E-100-RUN-6-18M-FORECAST.
122600
122700     PERFORM E-110-BUILD-CONVERSION-RATES.
122800     PERFORM E-120-FIND-PEAK-CONVERSION.
122900     PERFORM E-130-BUILD-FORECAST-WEEKS.
123000
123100 E-110-BUILD-CONVERSION-RATES.
123200
123300     PERFORM E-111-RATE-ONE-ROW
123400         VARYING WA-HIST-IDX FROM 1 BY 1
123500         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
123600
123700 E-111-RATE-ONE-ROW.
123800
123900     MOVE WA-HIST-WEEK-NUM(WA-HIST-IDX) TO WA-WK.
124000     COMPUTE WA-SEASON-SV-SMOOTH(WA-WK) ROUNDED =
124100         WA-SEASON-SV-SMOOTH(WA-WK) * 0.97.
124200
124300     IF WA-SEASON-SV-SMOOTH(WA-WK) > 0
124400             AND WA-HIST-UNITS(WA-HIST-IDX) > 0
124500         COMPUTE WA-HIST-CONV-RATE(WA-HIST-IDX) ROUNDED =
124600             WA-HIST-UNITS(WA-HIST-IDX) / WA-SEASON-SV-SMOOTH(WA-WK)
124700     ELSE
124800         MOVE ZERO TO WA-HIST-CONV-RATE(WA-HIST-IDX).
124900
125000     COMPUTE WA-SEASON-SV-SMOOTH(WA-WK) ROUNDED =
125100         WA-SEASON-SV-SMOOTH(WA-WK) / 0.97.
125200
125300*****************************************************************
125400*   PEAK CONVERSION F - MAXIMUM E, THEN A 5-ROW WINDOW AVERAGE    *
125500*****************************************************************
125600
125700 E-120-FIND-PEAK-CONVERSION.
125800
125900     MOVE 1 TO WA-CONV-PEAK-IDX.
126000     MOVE WA-HIST-CONV-RATE(1) TO WA-CONV-PEAK-VALUE.
126100
126200     PERFORM E-121-TEST-ONE-PEAK-ROW
126300         VARYING WA-HIST-IDX FROM 2 BY 1
126400         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
126500
126600     MOVE ZERO TO WA-CONV-WIN-ACCUM WA-CONV-WIN-COUNT.
126700     PERFORM E-122-ACCUM-ONE-WINDOW-ROW
126800         VARYING WA-OFF-IDX FROM 1 BY 1
126900         UNTIL WA-OFF-IDX > 5.
127000
127100     IF WA-CONV-WIN-COUNT > 0
127200         COMPUTE WA-CONV-F ROUNDED =
127300             WA-CONV-WIN-ACCUM / WA-CONV-WIN-COUNT
127400     ELSE
127500         MOVE WA-CONV-PEAK-VALUE TO WA-CONV-F.
127600
127700 E-121-TEST-ONE-PEAK-ROW.
127800
127900     IF WA-HIST-CONV-RATE(WA-HIST-IDX) > WA-CONV-PEAK-VALUE
128000         MOVE WA-HIST-CONV-RATE(WA-HIST-IDX) TO WA-CONV-PEAK-VALUE
128100         MOVE WA-HIST-IDX TO WA-CONV-PEAK-IDX.
128200
128300 E-122-ACCUM-ONE-WINDOW-ROW.
128400
128500     COMPUTE WA-TARGET-IDX = WA-CONV-PEAK-IDX + WA-OFF-IDX - 3.
128600     IF WA-TARGET-IDX >= 1 AND WA-TARGET-IDX <= WA-HIST-COUNT
128700         IF WA-HIST-CONV-RATE(WA-TARGET-IDX) > 0
128800             ADD WA-HIST-CONV-RATE(WA-TARGET-IDX) TO WA-CONV-WIN-ACCUM
128900             ADD 1 TO WA-CONV-WIN-COUNT.
129000
129100*****************************************************************
129200*   BUILD THE 6-18 MONTH FORECAST WEEKS                          *
129300*****************************************************************
129400
129500 E-130-BUILD-FORECAST-WEEKS.
129600
129700     PERFORM Z-720-FIND-FIRST-FORECAST-WEEK.
129800
129900     PERFORM E-131-BUILD-ONE-WEEK
130000         VARYING WA-FCST-IDX FROM 1 BY 1
130100         UNTIL WA-FCST-IDX > 60
130200         OR NOT WA-MORE-WEEKS-NEEDED.
130300
130400     MOVE WA-FCST-IDX TO WA-FCST-COUNT.
130500     COMPUTE WA-FCST-COUNT = WA-FCST-COUNT - 1.
130600
130700 E-131-BUILD-ONE-WEEK.
130800
130900     IF WA-FCST-IDX > 1
131000         PERFORM Z-730-ADVANCE-ONE-WEEK.
131100
131200     MOVE WA-FCST-WEEK-JULIAN TO WA-FCST-JULIAN(WA-FCST-IDX).
131300     MOVE WA-J-RESULT-DATE    TO WA-FCST-WEEK-END(WA-FCST-IDX).
131400     MOVE WA-FCST-WEEK-NO     TO WA-FCST-WEEK-NUM(WA-FCST-IDX).
131500
131600     MOVE WA-FCST-WEEK-NUM(WA-FCST-IDX) TO WA-WK.
131700     COMPUTE WA-SEASON-SV-SMOOTH(WA-WK) ROUNDED =
131800         WA-SEASON-SV-SMOOTH(WA-WK) * 0.97.
131900
132000     COMPUTE WA-FCST-UNITS(WA-FCST-IDX) ROUNDED =
132100         WA-CONV-F * WA-SEASON-SV-SMOOTH(WA-WK) * WA-ST-MULT-6-18M.
132200
132300     COMPUTE WA-SEASON-SV-SMOOTH(WA-WK) ROUNDED =
132400         WA-SEASON-SV-SMOOTH(WA-WK) / 0.97.
132500
132600     IF WA-FCST-JULIAN(WA-FCST-IDX) >
132700             WA-LEAD-TIME-END-JULIAN + 21
132800         AND WA-FCST-IDX >= 52
132900         SET WA-MORE-WEEKS-NEEDED TO FALSE
133000     ELSE
133100         SET WA-MORE-WEEKS-NEEDED TO TRUE.
133200
133300     PERFORM C-400-WRITE-FORECAST-DETAIL.
133400
133500*****************************************************************
133600*   U4 - 0-6 MONTH PEAK-SALES ELASTICITY ALGORITHM               *
133700*****************************************************************
133800
133900 F-100-RUN-0-6M-FORECAST.
134000
134100     PERFORM F-110-BUILD-VINE-ADJUSTED-UNITS.
134200     PERFORM F-120-FIND-PEAK-ADJUSTED-UNITS.
134300     PERFORM F-130-FIND-LAST-SEASONALITY-INDEX.
134400     PERFORM F-140-BUILD-FORECAST-WEEKS.
134500
134600*****************************************************************
134700*   ADJUSTED UNITS = UNITS SOLD + VINE UNITS CLAIMED IN THE 7     *
134800*   DAYS ENDING AT THE HISTORY ROW'S WEEK-END                     *
134900*****************************************************************
135000
135100 F-110-BUILD-VINE-ADJUSTED-UNITS.
135200
135300     PERFORM F-111-ADJUST-ONE-ROW
135400         VARYING WA-HIST-IDX FROM 1 BY 1
135500         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
135600
135700 F-111-ADJUST-ONE-ROW.
135800
135900     MOVE WA-HIST-UNITS(WA-HIST-IDX) TO WA-HIST-ADJ-UNITS(WA-HIST-IDX).
136000
136100     IF WA-VINE-COUNT > 0
136200         PERFORM F-112-ADD-ONE-VINE-ROW
136300             VARYING WA-VINE-IDX FROM 1 BY 1
136400             UNTIL WA-VINE-IDX > WA-VINE-COUNT.
136500
136600 F-112-ADD-ONE-VINE-ROW.
136700
136800     IF WA-VINE-DATE(WA-VINE-IDX) <= WA-HIST-WEEK-END(WA-HIST-IDX)
136900         AND WA-VINE-DATE(WA-VINE-IDX) >
137000             WA-HIST-WEEK-END(WA-HIST-IDX) - 7
137100         ADD WA-VINE-UNITS(WA-VINE-IDX)
137200             TO WA-HIST-ADJ-UNITS(WA-HIST-IDX).
137300
137400 F-120-FIND-PEAK-ADJUSTED-UNITS.
137500
137600     MOVE WA-HIST-ADJ-UNITS(1) TO WA-PEAK-ADJ-UNITS.
137700
137800     PERFORM F-121-TEST-ONE-PEAK-ROW
137900         VARYING WA-HIST-IDX FROM 2 BY 1
138000         UNTIL WA-HIST-IDX > WA-HIST-COUNT.
138100
138200 F-121-TEST-ONE-PEAK-ROW.
138300
138400     IF WA-HIST-ADJ-UNITS(WA-HIST-IDX) > WA-PEAK-ADJ-UNITS
138500         MOVE WA-HIST-ADJ-UNITS(WA-HIST-IDX) TO WA-PEAK-ADJ-UNITS.
138600
138700*****************************************************************
138800*   LAST SEASONALITY LS = INDEX OF THE LAST HISTORY ROW WITH      *
138900*   UNITS > 0                                                     *
139000*****************************************************************
139100
139200 F-130-FIND-LAST-SEASONALITY-INDEX.
139300
139400     MOVE 1.0000 TO WA-LAST-SEAS-IDX.
139500     MOVE "N" TO WA-LAST-SEAS-FOUND-SW.
139600     MOVE WA-HIST-COUNT TO WA-HIST-IDX.
139700
139800     PERFORM F-131-TEST-ONE-ROW.
139900
140000     IF NOT WA-LAST-SEAS-FOUND
140100         COMPUTE WA-HIST-IDX = WA-HIST-IDX - 1
140200         PERFORM F-131-TEST-ONE-ROW
140300             VARYING WA-HIST-IDX FROM WA-HIST-IDX BY -1
140400             UNTIL WA-HIST-IDX < 1
140500             OR WA-LAST-SEAS-FOUND.
140600
140700 F-131-TEST-ONE-ROW.
140800
140900     IF WA-HIST-UNITS(WA-HIST-IDX) > 0
141000         MOVE WA-HIST-WEEK-NUM(WA-HIST-IDX) TO WA-WK
141100         MOVE WA-SEASON-INDEX(WA-WK) TO WA-LAST-SEAS-IDX
141200         MOVE "Y" TO WA-LAST-SEAS-FOUND-SW.
141300
141400*****************************************************************
141500*   BUILD THE 0-6 MONTH FORECAST WEEKS                           *
141600*****************************************************************
141700
141800 F-140-BUILD-FORECAST-WEEKS.
141900
142000     PERFORM Z-720-FIND-FIRST-FORECAST-WEEK.
142100
142200     PERFORM F-141-BUILD-ONE-WEEK
142300         VARYING WA-FCST-IDX FROM 1 BY 1
142400         UNTIL WA-FCST-IDX > 60
142500         OR NOT WA-MORE-WEEKS-NEEDED.
142600
142700     MOVE WA-FCST-IDX TO WA-FCST-COUNT.
142800     COMPUTE WA-FCST-COUNT = WA-FCST-COUNT - 1.
142900
143000 F-141-BUILD-ONE-WEEK.
143100
143200     IF WA-FCST-IDX > 1
143300         PERFORM Z-730-ADVANCE-ONE-WEEK.
143400
143500     MOVE WA-FCST-WEEK-JULIAN TO WA-FCST-JULIAN(WA-FCST-IDX).
143600     MOVE WA-J-RESULT-DATE    TO WA-FCST-WEEK-END(WA-FCST-IDX).
143700     MOVE WA-FCST-WEEK-NO     TO WA-FCST-WEEK-NUM(WA-FCST-IDX).
143800
143900     MOVE WA-FCST-WEEK-NUM(WA-FCST-IDX) TO WA-WK.
144000     MOVE WA-SEASON-INDEX(WA-WK) TO WA-POWER-RATIO.
144100     IF WA-LAST-SEAS-IDX > 0
144200         COMPUTE WA-POWER-RATIO ROUNDED =
144300             WA-POWER-RATIO / WA-LAST-SEAS-IDX.
144400     IF WA-POWER-RATIO < 0.0001
144500         MOVE 0.0001 TO WA-POWER-RATIO.
144600
144700     PERFORM Z-800-INTERPOLATE-POWER.
144800
144900     COMPUTE WA-FCST-UNITS(WA-FCST-IDX) ROUNDED =
145000         WA-PEAK-ADJ-UNITS * WA-POWER-RESULT * WA-ST-MULT-0-6M.
145100
145200     IF WA-FCST-JULIAN(WA-FCST-IDX) >
145300             WA-LEAD-TIME-END-JULIAN + 21
145400         AND WA-FCST-IDX >= 52
145500         SET WA-MORE-WEEKS-NEEDED TO FALSE
145600     ELSE
145700         SET WA-MORE-WEEKS-NEEDED TO TRUE.
145800
145900     PERFORM C-400-WRITE-FORECAST-DETAIL.
146000
146100*****************************************************************
146200*   U5 - LEAD-TIME DEMAND, UNITS-TO-MAKE, DAYS-OF-INVENTORY       *
146300*****************************************************************
146400
146500 G-100-RUN-POST-PROCESSOR.
146600
146700     PERFORM G-110-COMPUTE-OVERLAP-AND-NEEDED
146800         VARYING WA-FCST-IDX FROM 1 BY 1
146900         UNTIL WA-FCST-IDX > WA-FCST-COUNT.
147000
147100     PERFORM G-120-COMPUTE-UNITS-TO-MAKE.
147200     PERFORM G-130-COMPUTE-RUNOUT-TOTAL.
147300     PERFORM G-140-COMPUTE-RUNOUT-FBA.
147400     PERFORM G-150-COMPUTE-DOI.
147500     PERFORM G-160-SET-REORDER-FLAG.
147600
147700*****************************************************************
147800*   OVERLAP FRACTION OF THE WEEK (F-7, F] WITH (TODAY, LTE]       *
147900*****************************************************************
148000
148100 G-110-COMPUTE-OVERLAP-AND-NEEDED.
148200
148300     COMPUTE WA-WEEK-START-JULIAN =
148400         WA-FCST-JULIAN(WA-FCST-IDX) - 7.
148500
148600     IF WA-TODAY-JULIAN > WA-WEEK-START-JULIAN
148700         MOVE WA-TODAY-JULIAN TO WA-OVERLAP-START-JULIAN
148800     ELSE
148900         MOVE WA-WEEK-START-JULIAN TO WA-OVERLAP-START-JULIAN.
149000
149100     IF WA-LEAD-TIME-END-JULIAN < WA-FCST-JULIAN(WA-FCST-IDX)
149200         MOVE WA-LEAD-TIME-END-JULIAN TO WA-OVERLAP-END-JULIAN
149300     ELSE
149400         MOVE WA-FCST-JULIAN(WA-FCST-IDX) TO WA-OVERLAP-END-JULIAN.
149500
149600     COMPUTE WA-OVERLAP-DAYS =
149700         WA-OVERLAP-END-JULIAN - WA-OVERLAP-START-JULIAN.
149800     IF WA-OVERLAP-DAYS < 0
149900         MOVE 0 TO WA-OVERLAP-DAYS.
150000     IF WA-OVERLAP-DAYS > 7
150100         MOVE 7 TO WA-OVERLAP-DAYS.
150200
150300     COMPUTE WA-OVERLAP-PCT ROUNDED = WA-OVERLAP-DAYS / 7.
150400
150500     COMPUTE WA-FCST-UNITS-NEEDED(WA-FCST-IDX) ROUNDED =
150600         WA-FCST-UNITS(WA-FCST-IDX) * WA-OVERLAP-PCT.
150700
150800 G-120-COMPUTE-UNITS-TO-MAKE.
150900
151000     MOVE ZERO TO WA-TOTAL-NEEDED.
151100
151200     PERFORM G-121-ADD-ONE-WEEK-NEEDED
151300         VARYING WA-FCST-IDX FROM 1 BY 1
151400         UNTIL WA-FCST-IDX > WA-FCST-COUNT.
151500
151600     IF WA-TOTAL-NEEDED > WA-TOTAL-INVENTORY
151700         COMPUTE WA-UNITS-TO-MAKE ROUNDED =
151800             WA-TOTAL-NEEDED - WA-TOTAL-INVENTORY
151900     ELSE
152000         MOVE ZERO TO WA-UNITS-TO-MAKE.
152100
152200 G-121-ADD-ONE-WEEK-NEEDED.
152300
152400     ADD WA-FCST-UNITS-NEEDED(WA-FCST-IDX) TO WA-TOTAL-NEEDED.
152500
152600*****************************************************************
152700*   RUN-OUT (TOTAL POOL) AND RUN-OUT (FBA POOL) - SHARE THE       *
152800*   SAME DEPLETION PARAGRAPH, G-135, VIA THE STARTING BALANCE     *
152900*****************************************************************
153000
153100 G-130-COMPUTE-RUNOUT-TOTAL.
153200
153300     MOVE WA-TOTAL-INVENTORY TO WA-RUNOUT-START-BAL.
153400     PERFORM G-135-RUNOUT-DEPLETION.
153500     MOVE WA-RUNOUT-DATE-JULIAN TO WA-RUNOUT-TOTAL-8A.
153600     MOVE WA-RUNOUT-DATE-JULIAN TO WA-TARGET-JULIAN.
153700     PERFORM Z-710-JULIAN-TO-DATE.
153800     MOVE WA-J-RESULT-DATE TO WA-RUNOUT-TOTAL-8.
153900
154000 G-140-COMPUTE-RUNOUT-FBA.
154100
154200     MOVE FS-FBA-INV TO WA-RUNOUT-START-BAL.
154300     PERFORM G-135-RUNOUT-DEPLETION.
154400     MOVE WA-RUNOUT-DATE-JULIAN TO WA-RUNOUT-FBA-8A.
154500     MOVE WA-RUNOUT-DATE-JULIAN TO WA-TARGET-JULIAN.
154600     PERFORM Z-710-JULIAN-TO-DATE.
154700     MOVE WA-J-RESULT-DATE TO WA-RUNOUT-FBA-8.
154800
154900 G-135-RUNOUT-DEPLETION.
155000
155100     MOVE WA-RUNOUT-START-BAL TO WA-RUNOUT-BALANCE.
155200     MOVE "N" TO WA-RUNOUT-FOUND.
155300
155400     IF WA-RUNOUT-BALANCE <= 0
155500         MOVE WA-TODAY-JULIAN TO WA-RUNOUT-DATE-JULIAN
155600         MOVE "Y" TO WA-RUNOUT-FOUND.
155700
155800     IF NOT RUNOUT-FOUND
155900         PERFORM G-136-DEPLETE-ONE-WEEK
156000             VARYING WA-FCST-IDX FROM 1 BY 1
156100             UNTIL WA-FCST-IDX > WA-FCST-COUNT
156200             OR RUNOUT-FOUND.
156300
156400     IF NOT RUNOUT-FOUND
156500         MOVE WA-FCST-JULIAN(WA-FCST-COUNT) TO WA-RUNOUT-DATE-JULIAN.
156600
156700 G-136-DEPLETE-ONE-WEEK.
156800
156900     MOVE WA-RUNOUT-BALANCE TO WA-RUNOUT-BAL-BEFORE.
157000     COMPUTE WA-RUNOUT-BALANCE =
157100         WA-RUNOUT-BALANCE - WA-FCST-UNITS(WA-FCST-IDX).
157200
157300     IF WA-RUNOUT-BALANCE <= 0
157400         PERFORM G-137-COMPUTE-RUNOUT-DAY
157500         MOVE "Y" TO WA-RUNOUT-FOUND.
157600
157700 G-137-COMPUTE-RUNOUT-DAY.
157800
157900     IF WA-FCST-UNITS(WA-FCST-IDX) > 0
158000         COMPUTE WA-RUNOUT-DATE-JULIAN =
158100             WA-FCST-JULIAN(WA-FCST-IDX) - 7
158200             + ((WA-RUNOUT-BAL-BEFORE
158300                 / WA-FCST-UNITS(WA-FCST-IDX)) * 7)
158400     ELSE
158500         MOVE WA-FCST-JULIAN(WA-FCST-IDX) TO WA-RUNOUT-DATE-JULIAN.
158600
158700 G-150-COMPUTE-DOI.
158800
158900     COMPUTE WA-DOI-TOTAL = WA-RUNOUT-TOTAL-8A - WA-TODAY-JULIAN.
159000     IF WA-DOI-TOTAL < 0
159100         MOVE 0 TO WA-DOI-TOTAL.
159200
159300     COMPUTE WA-DOI-FBA = WA-RUNOUT-FBA-8A - WA-TODAY-JULIAN.
159400     IF WA-DOI-FBA < 0
159500         MOVE 0 TO WA-DOI-FBA.
159600
159700 G-160-SET-REORDER-FLAG.
159800
159900     IF WA-DOI-TOTAL < WA-ST-DOI-GOAL
160000         SET PRODUCT-IS-REORDER TO TRUE
160100         ADD 1 TO WA-REORDER-COUNT.
160200
160300     ADD WA-UNITS-TO-MAKE TO WA-TOT-UNITS-TO-MAKE.
160400
160500*****************************************************************
160600*   WRITE THE FORECAST-SUMMARY RECORD FOR ONE PRODUCT             *
160700*****************************************************************
160800
160900 G-180-WRITE-FORECAST-SUMMARY.
161000
161100     MOVE WA-CURRENT-ASIN      TO FS-ASIN.
161200     MOVE WA-ALGO-CODE         TO FS-ALGO.
161300     MOVE WA-TOTAL-INVENTORY   TO FS-TOTAL-INV.
161400     MOVE WA-TOTAL-NEEDED      TO FS-TOTAL-NEEDED.
161500     MOVE WA-UNITS-TO-MAKE     TO FS-UNITS-TO-MAKE.
161600     MOVE WA-DOI-TOTAL         TO FS-DOI-TOTAL.
161700     MOVE WA-DOI-FBA           TO FS-DOI-FBA.
161800     MOVE WA-RUNOUT-TOTAL-8    TO FS-RUNOUT-TOTAL.
161900     MOVE WA-RUNOUT-FBA-8      TO FS-RUNOUT-FBA.
162000
162100     WRITE FORECAST-SUMMARY-RECORD.
162200
162300*****************************************************************
162400*                    REPORT PARAGRAPHS                           *
162500*****************************************************************
162600
162700 H-100-PRINT-HEADINGS.
162800
162900     ADD 1 TO WA-PAGE-COUNT.
163000     MOVE WA-PAGE-COUNT TO RH-PAGE-COUNT.
163100     MOVE WA-RUN-DATE-NUM TO RH-DATE.
163200
163300     WRITE REPORT-LINE FROM RH-LINE-1
163400         AFTER ADVANCING PAGE.
163500     WRITE REPORT-LINE FROM RH-LINE-2
163600         AFTER ADVANCING 1 LINE.
163700     WRITE REPORT-LINE FROM RH-LINE-3
163800         AFTER ADVANCING 1 LINE.
163900
164000     MOVE ZERO TO WA-LINE-COUNT.
164100
164200 H-200-PRINT-DETAIL-LINE.
164300
164400     IF WA-LINE-COUNT > 55
164500         PERFORM H-100-PRINT-HEADINGS.
164600
164700     MOVE WA-CURRENT-ASIN    TO DL-ASIN.
164800     MOVE WA-ALGO-CODE       TO DL-ALGO.
164900     MOVE WA-TOTAL-INVENTORY TO DL-TOTAL-INV.
165000     MOVE FS-FBA-INV         TO DL-FBA-INV.
165100     MOVE WA-TOTAL-NEEDED    TO DL-TOTAL-NEEDED.
165200     MOVE WA-UNITS-TO-MAKE   TO DL-UNITS-TO-MAKE.
165300     MOVE WA-DOI-TOTAL       TO DL-DOI-TOTAL.
165400     MOVE WA-DOI-FBA         TO DL-DOI-FBA.
165500     MOVE WA-RUNOUT-TOTAL-8  TO DL-RUN-OUT.
165600
165700     IF PRODUCT-IS-REORDER
165800         MOVE "REORDER" TO DL-FLAG
165900     ELSE
166000         MOVE SPACES TO DL-FLAG.
166100
166200     WRITE REPORT-LINE FROM DETAIL-LINE
166300         AFTER ADVANCING 1 LINE.
166400
166500     ADD 1 TO WA-LINE-COUNT.
166600
166700 H-300-PRINT-FINAL-TOTALS.
166800
166900     MOVE WA-PRODUCT-COUNT    TO SL-PRODUCT-COUNT.
167000     MOVE WA-TOT-UNITS-TO-MAKE TO SL-UNITS-TO-MAKE.
167100     MOVE WA-REORDER-COUNT    TO SL-REORDER-COUNT.
167200
167300     WRITE REPORT-LINE FROM SUMMARY-LINE
167400         AFTER ADVANCING 2 LINES.
167500
167600*****************************************************************
167700*                    END OF JOB PARAGRAPH                        *
167800*****************************************************************
167900
168000 I-100-WRAP-UP.
168100
168200     CLOSE PRODUCTS-FILE
168300           UNITS-SOLD-FILE
168400           INVENTORY-FILE
168500           VINE-CLAIM-FILE
168600           FCSTDETL-FILE
168700           FCSTSUMM-FILE
168800           REPORT-FILE.
168900
169000     DISPLAY "AFFCAST - FULL FORECAST RUN HAS ENDED, "
169100         WA-PRODUCT-COUNT " PRODUCTS PROCESSED".
169200
169300*****************************************************************
169400*   Z-700/Z-710 - JULIAN DAY NUMBER CONVERSION (FLIEGEL-VAN       *
169500*   FLANDERN INTEGER FORMULA).  AVOIDS CALENDAR-TABLE WALKING     *
169600*   WHEN ADVANCING FORECAST DATES BY WEEKS AT A TIME.             *
169700*****************************************************************
169800
169900 Z-700-DATE-TO-JULIAN.
170000
170100     DIVIDE WA-TARGET-JULIAN BY 10000 GIVING WA-J-YEAR
170200         REMAINDER WA-J-MD.
170300     DIVIDE WA-J-MD BY 100 GIVING WA-J-MONTH
170400         REMAINDER WA-J-DAY.
170500
170600     COMPUTE WA-J-A = (WA-J-MONTH - 14) / 12.
170700     COMPUTE WA-JULIAN-RESULT =
170800         ((1461 * (WA-J-YEAR + 4800 + WA-J-A)) / 4)
170900         + ((367 * (WA-J-MONTH - 2 - (12 * WA-J-A))) / 12)
171000         - ((3 * ((WA-J-YEAR + 4900 + WA-J-A) / 100)) / 4)
171100         + WA-J-DAY - 32075.
171200
171300 Z-710-JULIAN-TO-DATE.
171400
171500     COMPUTE WA-J-L1 = WA-TARGET-JULIAN + 68569.
171600     COMPUTE WA-J-N  = (4 * WA-J-L1) / 146097.
171700     COMPUTE WA-J-L2 = WA-J-L1 - (((146097 * WA-J-N) + 3) / 4).
171800     COMPUTE WA-J-I  = (4000 * (WA-J-L2 + 1)) / 1461001.
171900     COMPUTE WA-J-L3 = WA-J-L2 - ((1461 * WA-J-I) / 4) + 31.
172000     COMPUTE WA-J-J  = (80 * WA-J-L3) / 2447.
172100     COMPUTE WA-J-DAY-OUT   = WA-J-L3 - ((2447 * WA-J-J) / 80).
172200     COMPUTE WA-J-L4  = WA-J-J / 11.
172300     COMPUTE WA-J-MONTH-OUT = WA-J-J + 2 - (12 * WA-J-L4).
172400     COMPUTE WA-J-YEAR-OUT  =
172500         (100 * (WA-J-N - 49)) + WA-J-I + WA-J-L4.
172600
172700     MOVE WA-J-YEAR-OUT  TO WA-J-RESULT-YEAR.
172800     MOVE WA-J-MONTH-OUT TO WA-J-RESULT-MONTH.
172900     MOVE WA-J-DAY-OUT   TO WA-J-RESULT-DAY.
173000
173100*****************************************************************
173200*   FIND THE FIRST FORECAST WEEK-ENDING DATE AFTER TODAY,         *
173300*   ANCHORED TO THE LAST HISTORY ROW'S WEEKLY CADENCE SO THE      *
173400*   FORECAST WEEKS LINE UP WITH THE SAME DAY-OF-WEEK              *
173500*****************************************************************
173600
173700 Z-720-FIND-FIRST-FORECAST-WEEK.
173800
173900     MOVE WA-HIST-WEEK-END(WA-HIST-COUNT) TO WA-TARGET-JULIAN.
174000     PERFORM Z-700-DATE-TO-JULIAN.
174100     MOVE WA-JULIAN-RESULT TO WA-FCST-LAST-HIST-JULIAN.
174200     MOVE WA-HIST-WEEK-NUM(WA-HIST-COUNT) TO WA-FCST-WEEK-NO.
174300
174400     COMPUTE WA-FCST-WEEKS-ELAPSED =
174500         (WA-TODAY-JULIAN - WA-FCST-LAST-HIST-JULIAN) / 7.
174600     COMPUTE WA-FCST-WEEK-JULIAN =
174700         WA-FCST-LAST-HIST-JULIAN
174800         + ((WA-FCST-WEEKS-ELAPSED + 1) * 7).
174900     IF WA-FCST-WEEK-JULIAN <= WA-TODAY-JULIAN
175000         ADD 7 TO WA-FCST-WEEK-JULIAN.
175100
175200     COMPUTE WA-FCST-WEEKS-ELAPSED =
175300         (WA-FCST-WEEK-JULIAN - WA-FCST-LAST-HIST-JULIAN) / 7.
175400     COMPUTE WA-FCST-WEEK-NO = WA-FCST-WEEK-NO + WA-FCST-WEEKS-ELAPSED.
175500     PERFORM Z-721-WRAP-WEEK-NO
175600         UNTIL WA-FCST-WEEK-NO <= 52.
175700
175800     MOVE WA-FCST-WEEK-JULIAN TO WA-TARGET-JULIAN.
175900     PERFORM Z-710-JULIAN-TO-DATE.
176000
176100     MOVE "Y" TO WA-MORE-WEEKS-NEEDED-SW.
176200
176300 Z-721-WRAP-WEEK-NO.
176400
176500     COMPUTE WA-FCST-WEEK-NO = WA-FCST-WEEK-NO - 52.
176600
176700 Z-730-ADVANCE-ONE-WEEK.
176800
176900     ADD 7 TO WA-FCST-WEEK-JULIAN.
177000     ADD 1 TO WA-FCST-WEEK-NO.
177100     IF WA-FCST-WEEK-NO > 52
177200         MOVE 1 TO WA-FCST-WEEK-NO.
177300
177400     MOVE WA-FCST-WEEK-JULIAN TO WA-TARGET-JULIAN.
177500     PERFORM Z-710-JULIAN-TO-DATE.
177600
177700*****************************************************************
177800*   Z-800 - INTERPOLATE X-TO-THE-0.65 FROM THE EMBEDDED TABLE     *
177900*   (WA-POWER-RATIO HOLDS X, SCALED 0.00 THRU 3.00)               *
178000*****************************************************************
178100
178200 Z-800-INTERPOLATE-POWER.
178300
178400     IF WA-POWER-RATIO > 3.0000
178500         MOVE 3.0000 TO WA-POWER-RATIO.
178600
178700     COMPUTE WA-POWER-SCALED = WA-POWER-RATIO * 100.
178800     DIVIDE WA-POWER-SCALED BY 5 GIVING WA-POWER-BASE-IDX
178900         REMAINDER WA-POWER-FRACTION.
179000
179100     ADD 1 TO WA-POWER-BASE-IDX.
179200     MOVE PT-VALUE(WA-POWER-BASE-IDX) TO WA-POWER-LOW.
179300
179400     IF WA-POWER-BASE-IDX < 61
179500         MOVE PT-VALUE(WA-POWER-BASE-IDX + 1) TO WA-POWER-HIGH
179600     ELSE
179700         MOVE WA-POWER-LOW TO WA-POWER-HIGH.
179800
179900     COMPUTE WA-POWER-RESULT ROUNDED =
180000         WA-POWER-LOW
180100         + (((WA-POWER-HIGH - WA-POWER-LOW) * WA-POWER-FRACTION) / 5).
180200
180300*****************************************************************
180400*                       END OF PROGRAM                           *
180500*****************************************************************
